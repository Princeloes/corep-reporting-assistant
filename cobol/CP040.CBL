000010****************************************************************
000020*                                                               *
000030*    COREP Regulatory Reporting - Completeness/Consistency      *
000040*                            Detector                           *
000050*                                                               *
000060****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*================================
000100*
000110     PROGRAM-ID.         CP040.
000120     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000130     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000140     DATE-WRITTEN.       04/06/90.
000150     DATE-COMPILED.
000160     SECURITY.           COPYRIGHT (C) 1990-2026 & LATER,
000170                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000180                          THE GNU GENERAL PUBLIC LICENSE.  SEE
000190                          THE FILE COPYING FOR DETAILS.
000200*
000210*    REMARKS.            MISSING / INCONSISTENT DATA DETECTOR.
000220*                        RAISES A WARNING FOR EVERY REQUIRED
000230*                        TEMPLATE FIELD THAT WAS NOT MAPPED,
000240*                        AND A WARNING FOR EVERY MASTER-RULE
000250*                        FORMULA THAT DOES NOT BALANCE - THE
000260*                        SAME CHECKS AS CP030 BUT ADVISORY
000270*                        RATHER THAN FATAL, FOR THE DETAILED
000280*                        MANAGEMENT RECONCILIATION REPORT.
000290*
000300*    CALLED MODULES.     NONE.
000310*
000320* CHANGES:
000330* 04/06/90 VBC -        WRITTEN AS CAR040 - RECONCILIATION      CHGL0085
000340*                       LISTING OF RETURN LINES LEFT BLANK ON   CHGL0086
000350*                       THE CAPITAL ADEQUACY RETURN.            CHGL0087
000360* 19/07/94 VBC -        CROSS-CAST CONSISTENCY CHECK ADDED -    CHGL0088
000370*                       FLAGS WHERE TOTALS DO NOT CROSS-CAST.   CHGL0089
000380* 23/11/95 RJT -        RENAMED FROM CAR040 TO CP040.           CHGL0090
000390* 04/01/26 VBC -        RECAST FOR COREP - DRIVEN OFF TF-TABLE  CHGL0091
000400*                       AND MR-TABLE, WARNING TEXT ONLY, NEVER  CHGL0092
000410*                       FAILS A SCENARIO (THAT IS CP030'S JOB). CHGL0093
000420* 22/02/26 SPC -        SPLIT OUT OF CP000 AS ITS OWN CALLED    CHGL0094
000430*                       MODULE PER TICKET CR-147.               CHGL0095
000440*
000450*************************************************************************
000460* Copyright Notice.
000470* ****************
000480*
000490* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000500*
000510* These files and programs are part of the Applewood Computers Accounting
000520* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000530*
000540* This program is now free software; you can redistribute it and/or modify it
000550* under the terms listed here and of the GNU General Public License as
000560* published by the Free Software Foundation; version 3 and later as revised
000570* for PERSONAL USAGE ONLY and that includes for use within a business but
000580* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000590*
000600*************************************************************************
000610*
000620 ENVIRONMENT             DIVISION.
000630*================================
000640*
000650 CONFIGURATION           SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 DATA                    DIVISION.
000700*================================
000710*
000720 WORKING-STORAGE SECTION.
000730*-----------------------
000740 77  PROG-NAME                PIC X(17) VALUE "CP040 (1.0.00)".
000750*
000760 01  WS-SUBSCRIPTS.
000770     03  F                     BINARY-CHAR UNSIGNED.
000780*
000790 01  WS-FOUND-SWITCH           PIC X      VALUE "N".
000800     88  WS-FOUND                         VALUE "Y".
000810 01  WS-FOUND-IDX              BINARY-CHAR UNSIGNED.
000820*
000830 01  WS-SEARCH-FIELD-ID        PIC X(06).
000840 01  WS-SEARCH-VALUE           PIC S9(13)V99.
000850 01  WS-SEARCH-FOUND-SWITCH    PIC X      VALUE "N".
000860     88  WS-SEARCH-FOUND                  VALUE "Y".
000870*
000880 01  WS-TARGET-VALUE           PIC S9(13)V99.
000890 01  WS-OPERAND-1-VALUE        PIC S9(13)V99.
000900 01  WS-OPERAND-2-VALUE        PIC S9(13)V99.
000910 01  WS-FORMULA-DIFF           PIC S9(13)V99.
000920 01  WS-EXPECTED-VALUE         PIC S9(13)V99.
000930 01  WS-EXPECTED-EDIT REDEFINES WS-EXPECTED-VALUE.
000940     03  FILLER                PIC X(15).
000950*
000960 01  WS-EXPECTED-TEXT          PIC -9(13).99.
000970 01  WS-ACTUAL-TEXT            PIC -9(13).99.
000980*
000990 01  WS-FIND-FIELD-ID          PIC X(06).
001000 01  WS-FIND-MESSAGE           PIC X(70).
001010*
001020* Date-stamp work area, carried per shop habit in every module
001030* of the suite even where, as here, it is not exercised.
001040*
001050 01  WS-RUN-DATE               PIC X(10)  VALUE SPACES.
001060 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
001070     03  WS-RD-YEAR            PIC 9(4).
001080     03  FILLER                PIC X.
001090     03  WS-RD-MONTH           PIC 99.
001100     03  FILLER                PIC X.
001110     03  WS-RD-DAYS            PIC 99.
001120 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
001130     03  FILLER                PIC X(10).
001140*
001150 LINKAGE SECTION.
001160*----------------
001170 01  LK-TEMPLATE-ID            PIC X(02).
001180*
001190 COPY "CPTMPL01.cob".
001200*
001210 COPY "CPMAPF01.cob".
001220*
001230 01  DT-TABLE.
001240     03  DT-ENTRY   OCCURS 12 TIMES
001250                     INDEXED BY DT-IDX.
001260         05  DT-FIELD-ID       PIC X(06).
001270         05  DT-ERROR-MESSAGE  PIC X(70).
001280 01  DT-COUNT                  BINARY-CHAR UNSIGNED.
001290*
001300 PROCEDURE DIVISION USING LK-TEMPLATE-ID TF-TABLE TF-COUNT
001310     MR-TABLE MR-COUNT MF-TABLE MF-COUNT DT-TABLE DT-COUNT.
001320*======================================================
001330*
001340 EE000-MAIN                  SECTION.
001350***************************************
001360     MOVE ZERO   TO DT-COUNT.
001370     MOVE SPACES TO DT-TABLE.
001380*
001390     PERFORM EE010-CHECK-COMPLETENESS THRU EE010-EXIT
001400         VARYING TF-IDX FROM 1 BY 1 UNTIL TF-IDX > TF-COUNT.
001410*
001420     PERFORM EE030-CHECK-CONSISTENCY THRU EE030-EXIT
001430         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > MR-COUNT.
001440     GOBACK.
001450*
001460 EE000-EXIT.
001470     EXIT SECTION.
001480*
001490* COMPLETENESS - ONE REQUIRED FIELD OF THE CURRENT TEMPLATE.
001500*
001510 EE010-CHECK-COMPLETENESS.
001520     IF TF-TEMPLATE-ID (TF-IDX) = LK-TEMPLATE-ID
001530         AND TF-REQUIRED-FLAG (TF-IDX) = "Y"
001540         PERFORM EE020-FIND-MAPPED-FIELD THRU EE020-EXIT
001550         IF NOT WS-FOUND
001560             OR MF-PRESENT (WS-FOUND-IDX) = "N"
001570             MOVE TF-FIELD-ID (TF-IDX) TO WS-FIND-FIELD-ID
001580             STRING "Required field " DELIMITED BY SIZE
001590                 TF-FIELD-ID (TF-IDX) DELIMITED BY SPACE
001600                 " (" DELIMITED BY SIZE
001610                 TF-FIELD-NAME (TF-IDX) DELIMITED BY SIZE
001620                 ") is missing" DELIMITED BY SIZE
001630                 INTO WS-FIND-MESSAGE
001640             PERFORM EE050-ADD-FINDING THRU EE050-EXIT
001650         END-IF
001660     END-IF.
001670 EE010-EXIT.
001680     EXIT.
001690*
001700 EE020-FIND-MAPPED-FIELD.
001710     SET WS-FOUND TO FALSE.
001720     MOVE ZERO TO WS-FOUND-IDX.
001730     PERFORM EE021-CHECK-ONE-MF THRU EE021-EXIT
001740         VARYING MF-IDX FROM 1 BY 1
001750         UNTIL MF-IDX > MF-COUNT OR WS-FOUND.
001760 EE020-EXIT.
001770     EXIT.
001780*
001790 EE021-CHECK-ONE-MF.
001800     IF MF-FIELD-ID (MF-IDX) = TF-FIELD-ID (TF-IDX)
001810         SET WS-FOUND TO TRUE
001820         MOVE MF-IDX TO WS-FOUND-IDX
001830     END-IF.
001840 EE021-EXIT.
001850     EXIT.
001860*
001870* CONSISTENCY - ONE MASTER-RULE FORMULA, ADVISORY ONLY.  SKIPS
001880* ENTIRELY IF THE TARGET FIELD WAS NEVER MAPPED.
001890*
001900 EE030-CHECK-CONSISTENCY.
001910     IF MR-TEMPLATE-ID (MR-IDX) = LK-TEMPLATE-ID
001920         MOVE MR-TARGET-FIELD (MR-IDX) TO WS-SEARCH-FIELD-ID
001930         PERFORM EE040-FIND-FIELD-VALUE THRU EE040-EXIT
001940         IF WS-SEARCH-FOUND
001950             MOVE WS-SEARCH-VALUE TO WS-TARGET-VALUE
001960*
001970             MOVE MR-OPERAND-1 (MR-IDX) TO WS-SEARCH-FIELD-ID
001980             PERFORM EE040-FIND-FIELD-VALUE THRU EE040-EXIT
001990             MOVE WS-SEARCH-VALUE TO WS-OPERAND-1-VALUE
002000*
002010             MOVE MR-OPERAND-2 (MR-IDX) TO WS-SEARCH-FIELD-ID
002020             PERFORM EE040-FIND-FIELD-VALUE THRU EE040-EXIT
002030             MOVE WS-SEARCH-VALUE TO WS-OPERAND-2-VALUE
002040*
002050             COMPUTE WS-EXPECTED-VALUE =
002060                 WS-OPERAND-1-VALUE + WS-OPERAND-2-VALUE
002070             COMPUTE WS-FORMULA-DIFF =
002080                 WS-TARGET-VALUE - WS-EXPECTED-VALUE
002090*
002100             IF WS-FORMULA-DIFF > .01 OR WS-FORMULA-DIFF < -.01
002110                 MOVE WS-EXPECTED-VALUE TO WS-EXPECTED-TEXT
002120                 MOVE WS-TARGET-VALUE   TO WS-ACTUAL-TEXT
002130                 MOVE MR-TARGET-FIELD (MR-IDX)
002140                     TO WS-FIND-FIELD-ID
002150                 STRING "Inconsistency in "
002160                         DELIMITED BY SIZE
002170                     MR-TARGET-FIELD (MR-IDX)
002180                         DELIMITED BY SPACE
002190                     ": " DELIMITED BY SIZE
002200                     MR-FORMULA-TEXT (MR-IDX)
002210                         DELIMITED BY SIZE
002220                     " (expected " DELIMITED BY SIZE
002230                     WS-EXPECTED-TEXT DELIMITED BY SIZE
002240                     ", got " DELIMITED BY SIZE
002250                     WS-ACTUAL-TEXT DELIMITED BY SIZE
002260                     ")" DELIMITED BY SIZE
002270                     INTO WS-FIND-MESSAGE
002280                 PERFORM EE050-ADD-FINDING THRU EE050-EXIT
002290             END-IF
002300         END-IF
002310     END-IF.
002320 EE030-EXIT.
002330     EXIT.
002340*
002350* LOOK UP A MAPPED FIELD'S AMOUNT BY FIELD-ID - ABSENT OPERAND
002360* COUNTS AS ZERO.
002370*
002380 EE040-FIND-FIELD-VALUE.
002390     SET WS-SEARCH-FOUND TO FALSE.
002400     MOVE ZERO TO WS-SEARCH-VALUE.
002410     PERFORM EE041-CHECK-ONE THRU EE041-EXIT
002420         VARYING F FROM 1 BY 1
002430         UNTIL F > MF-COUNT OR WS-SEARCH-FOUND.
002440 EE040-EXIT.
002450     EXIT.
002460*
002470 EE041-CHECK-ONE.
002480     IF MF-FIELD-ID (F) = WS-SEARCH-FIELD-ID
002490         SET WS-SEARCH-FOUND TO TRUE
002500         MOVE MF-FIELD-VALUE (F) TO WS-SEARCH-VALUE
002510     END-IF.
002520 EE041-EXIT.
002530     EXIT.
002540*
002550* APPEND ONE FINDING - CAPPED AT THE 12-ENTRY TABLE SIZE.
002560*
002570 EE050-ADD-FINDING.
002580     IF DT-COUNT < 12
002590         ADD 1 TO DT-COUNT
002600         MOVE WS-FIND-FIELD-ID TO DT-FIELD-ID (DT-COUNT)
002610         MOVE WS-FIND-MESSAGE  TO DT-ERROR-MESSAGE (DT-COUNT)
002620     END-IF.
002630 EE050-EXIT.
002640     EXIT.
002650*
