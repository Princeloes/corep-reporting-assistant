000010*******************************************
000020*                                          *
000030*  Working Storage For The PRA/CRR         *
000040*   Regulatory Rulebook                    *
000050*                                          *
000060*     Static reference data - 6 rules,     *
000070*     compiled in, not read from a file.   *
000080*******************************************
000090*
000100* 04/01/26 vbc - Created for COREP reporting batch.
000110* 26/01/26 vbc - Added RU-USAGE-COUNT for the audit logger
000120*                rule-usage counters (was a separate table,
000130*                folded in here to save a COPY).
000140*
000150 01  RU-TABLE.
000160     03  RU-ENTRY   OCCURS 6 TIMES
000170                    INDEXED BY RU-IDX.
000180         05  RU-RULE-ID         PIC X(15).
000190         05  RU-SECTION         PIC X(35).
000200         05  RU-TITLE           PIC X(60).
000210         05  RU-SOURCE          PIC X(55).
000220         05  RU-KEYWORD         PIC X(20)  OCCURS 4 TIMES.
000230         05  RU-USAGE-COUNT     BINARY-LONG UNSIGNED.
000240 01  RU-COUNT                   BINARY-CHAR UNSIGNED VALUE 6.
000250*
