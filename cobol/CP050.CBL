000010****************************************************************
000020*                                                               *
000030*         COREP Regulatory Reporting - Audit Logger             *
000040*                                                               *
000050****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100     PROGRAM-ID.         CP050.
000110     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000120     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000130     DATE-WRITTEN.       09/03/86.
000140     DATE-COMPILED.
000150     SECURITY.           COPYRIGHT (C) 1986-2026 & LATER,
000160                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000170                          THE GNU GENERAL PUBLIC LICENSE.  SEE
000180                          THE FILE COPYING FOR DETAILS.
000190*
000200*    REMARKS.            AUDIT LOGGER.  CALLED ONCE PER ACTION
000210*                        FROM CP000.  MAINTAINS THE APPEND-ONLY
000220*                        AUDIT LOG, THE PER-RULE USAGE COUNTERS
000230*                        AND THE VALIDATION PASS/FAIL COUNTERS
000240*                        FOR THE WHOLE RUN, AND ON THE FINAL
000250*                        ENDJOB CALL RENDERS THE END OF BATCH
000260*                        AUDIT REPORT INTO THE CALLER'S BUFFER.
000270*                        WORKING-STORAGE IS NOT RE-INITIALISED
000280*                        BETWEEN CALLS WITHIN THE SAME RUN-UNIT,
000290*                        SO THE LOG AND COUNTERS PERSIST ACROSS
000300*                        THE WHOLE BATCH WITHOUT A SHARED FILE.
000310*
000320*    CALLED MODULES.     NONE.
000330*
000340* CHANGES:
000350* 09/03/86 VBC -        WRITTEN AS CAR050 - PRINTED THE CAPITAL CHGL0032
000360*                       ADEQUACY RETURN AUDIT TRAIL TO THE      CHGL0033
000370*                       LINE PRINTER, ONE LINE PER CHANGE.      CHGL0034
000380* 19/05/93 VBC -        ADDED RUNNING VALIDATION PASS/FAIL      CHGL0035
000390*                       COUNTS TO THE TRAILER LINE.             CHGL0036
000400* 23/11/95 RJT -        RENAMED FROM CAR050 TO CP050.           CHGL0037
000410* 30/07/98 MJH - Y2K.   DROPPED THE 2-DIGIT YEAR FROM THE LOG   CHGL0038
000420*                       LINE FORMAT - NOW CCYY THROUGHOUT.      CHGL0039
000430* 28/11/18 AJP -        PULLED OUT OF CP000 AS ITS OWN CALLED   CHGL0040
000440*                       MODULE - TICKET CR-118.  WALL CLOCK     CHGL0041
000450*                       STAMP DROPPED IN FAVOUR OF A SEQ-NO.    CHGL0042
000460* 26/01/26 VBC -        ADDED PER-RULE USAGE COUNTERS AND THE   CHGL0043
000470*                       TOP-10-RULES SECTION OF THE REPORT.     CHGL0044
000480* 07/02/26 VBC -        SINGLE CALL INTERFACE COVERING ALL SIX  CHGL0045
000490*                       AUDIT ACTIONS - SEE CPLINK01 LK-AUD-.   CHGL0046
000500*
000510* 24/02/26 VBC -        TOP-10-RULES SECTION WAS PRINTED IN     CHGL0117
000520*                       TABLE-LOAD ORDER, NOT USAGE ORDER - A   CHGL0118
000530*                       BUBBLE PASS NOW SORTS WS-RULE-USAGE-    CHGL0119
000540*                       TABLE DESCENDING BY USE COUNT FIRST.    CHGL0120
000550*                       ALSO CORRECTED "REFERENCE(S)" WORDING   CHGL0121
000560*                       TO MATCH THE SPEC'S "REFERENCES".       CHGL0122
000570*                       TICKET CR-151.                          CHGL0123
000580* 10/08/26 VBC -        DETAIL SECTION RAN OLDEST-FIRST AND     CHGL0129
000590*                       STOPPED AT THE REPORT BUFFER LIMIT,     CHGL0130
000600*                       NOT THE LAST 20 ENTRIES - FF030 NOW     CHGL0131
000610*                       STARTS THE LOOP AT COUNT-19. ALSO       CHGL0132
000620*                       ADDED THE NEW-VALUE AND REFERENCE       CHGL0133
000630*                       COLUMNS FF034 HAD DROPPED.              CHGL0134
000640*                       TICKET CR-162.                          CHGL0135
000650* 10/08/26 VBC -        FF034 DETAIL LINE STRING WAS MISSING A  CHGL0147
000660*                       SPACE BETWEEN REFERENCE AND NOTES - ONE CHGL0148
000670*                       ADDED.  TICKET CR-165.                  CHGL0149
000680*
000690*************************************************************************
000700* Copyright Notice.
000710* ****************
000720*
000730* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000740*
000750* These files and programs are part of the Applewood Computers Accounting
000760* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000770*
000780* This program is now free software; you can redistribute it and/or modify it
000790* under the terms listed here and of the GNU General Public License as
000800* published by the Free Software Foundation; version 3 and later as revised
000810* for PERSONAL USAGE ONLY and that includes for use within a business but
000820* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000830*
000840*************************************************************************
000850*
000860 ENVIRONMENT             DIVISION.
000870*================================
000880*
000890 CONFIGURATION           SECTION.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM.
000920*
000930 DATA                    DIVISION.
000940*================================
000950*
000960 WORKING-STORAGE SECTION.
000970*-----------------------
000980 77  PROG-NAME                PIC X(17) VALUE "CP050 (1.0.00)".
000990*
001000 COPY "CPAUD01.cob".
001010*
001020* LOCAL RULE USAGE TABLE - DUPLICATES THE 6 RULE-IDS HELD IN
001030* CP000'S RU-TABLE SO THIS MODULE DOES NOT HAVE TO RECEIVE
001040* THE WHOLE RULEBOOK JUST TO BUMP A COUNTER.
001050*
001060 01  WS-RULE-USAGE-TABLE.
001070     03  WS-RU-ENTRY   OCCURS 6 TIMES
001080                       INDEXED BY WS-RU-IDX.
001090         05  WS-RU-RULE-ID      PIC X(15).
001100         05  WS-RU-USE-COUNT    BINARY-LONG UNSIGNED.
001110 01  WS-TABLES-LOADED-SWITCH   PIC X   VALUE "N".
001120     88  WS-TABLES-LOADED              VALUE "Y".
001130*
001140 01  WS-SUBSCRIPTS.
001150     03  C                     BINARY-CHAR UNSIGNED.
001160     03  D                     BINARY-CHAR UNSIGNED.
001170     03  WS-DETAIL-START       BINARY-CHAR UNSIGNED.
001180*
001190*
001200* BUBBLE SORT WORK AREAS - TOP-10 RULES SECTION IS SORTED INTO
001210* DESCENDING USE-COUNT ORDER BEFORE IT IS PRINTED, SEE FF025.
001220*
001230 01  WS-SORT-I                 BINARY-CHAR UNSIGNED.
001240 01  WS-SORT-J                 BINARY-CHAR UNSIGNED.
001250 01  WS-SORT-LIMIT             BINARY-CHAR UNSIGNED.
001260 01  WS-RU-TEMP-ID             PIC X(15).
001270 01  WS-RU-TEMP-COUNT          BINARY-LONG UNSIGNED.
001280* Date formats block - carried in every module of the suite;
001290* used here only to stamp the report heading.
001300*
001310 01  WS-RUN-DATE               PIC X(10)  VALUE "2026-08-10".
001320 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
001330     03  WS-RD-YEAR            PIC 9(4).
001340     03  FILLER                PIC X.
001350     03  WS-RD-MONTH           PIC 99.
001360     03  FILLER                PIC X.
001370     03  WS-RD-DAYS            PIC 99.
001380 01  WS-RUN-DATE-USA REDEFINES WS-RUN-DATE.
001390     03  FILLER                PIC X(10).
001400 01  WS-RUN-DATE-INTL REDEFINES WS-RUN-DATE.
001410     03  FILLER                PIC X(10).
001420*
001430 01  WS-EDIT-COUNT             PIC ZZZ,ZZ9.
001440 01  WS-EDIT-COUNT-A           PIC ZZZ,ZZ9.
001450 01  WS-EDIT-COUNT-B           PIC ZZZ,ZZ9.
001460 01  WS-EDIT-COUNT-C           PIC ZZZ,ZZ9.
001470 01  WS-EDIT-PCT               PIC ZZ9.9.
001480 01  WS-PASS-RATE              PIC S9(3)V9 COMP-3.
001490*
001500 01  WS-REPORT-HEADING.
001510     03  FILLER                PIC X(35) VALUE
001520         "COREP BATCH - END OF RUN AUDIT LOG".
001530     03  FILLER                PIC X(97) VALUE SPACES.
001540*
001550 01  WS-WORK-LINE              PIC X(132).
001560*
001570 COPY "CPLINK01.cob".
001580*
001590 PROCEDURE DIVISION USING LK-AUD-ACTION LK-AUD-FIELD-ID
001600     LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
001610     LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
001620     LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT LK-AUD-REPORT-LINES.
001630*======================================================
001640*
001650 FF000-MAIN                  SECTION.
001660***************************************
001670     IF NOT WS-TABLES-LOADED
001680         PERFORM FF001-INIT-RULE-TABLE THRU FF001-EXIT.
001690*
001700     EVALUATE LK-AUD-ACTION
001710         WHEN "RETRIEVE_RULES"
001720             PERFORM FF010-APPEND-ENTRY THRU FF010-EXIT
001730             PERFORM FF020-BUMP-RULE-COUNTS THRU FF020-EXIT
001740         WHEN "UPDATE"
001750             PERFORM FF010-APPEND-ENTRY THRU FF010-EXIT
001760             ADD 1 TO AU-UPDATE-COUNT
001770             PERFORM FF021-BUMP-ONE-RULE THRU FF021-EXIT
001780         WHEN "VALIDATE"
001790             PERFORM FF010-APPEND-ENTRY THRU FF010-EXIT
001800             ADD 1 TO AU-VALIDATE-COUNT
001810             ADD 1 TO AU-VALID-TOTAL
001820             IF LK-AUD-PASSED-FLAG = "Y"
001830                 ADD 1 TO AU-VALID-PASSED
001840             ELSE
001850                 ADD 1 TO AU-VALID-FAILED
001860             END-IF
001870         WHEN "ENDJOB"
001880             PERFORM FF030-RENDER-REPORT THRU FF030-EXIT
001890         WHEN OTHER
001900             PERFORM FF010-APPEND-ENTRY THRU FF010-EXIT
001910     END-EVALUATE.
001920     GOBACK.
001930*
001940 FF000-EXIT.
001950     EXIT SECTION.
001960*
001970 FF001-INIT-RULE-TABLE.
001980     MOVE ZERO TO AU-LOG-COUNT.
001990     MOVE 1    TO AU-NEXT-SEQ.
002000     MOVE ZERO TO AU-VALID-TOTAL AU-VALID-PASSED AU-VALID-FAILED
002010                  AU-UPDATE-COUNT AU-VALIDATE-COUNT.
002020     MOVE "CRR_50_1"       TO WS-RU-RULE-ID (1).
002030     MOVE "CRR_51_1"       TO WS-RU-RULE-ID (2).
002040     MOVE "CRR_62_1"       TO WS-RU-RULE-ID (3).
002050     MOVE "PRA_RULE_1"     TO WS-RU-RULE-ID (4).
002060     MOVE "COREP_OWN_FUNDS" TO WS-RU-RULE-ID (5).
002070     MOVE "CRR_92_1"       TO WS-RU-RULE-ID (6).
002080     PERFORM FF002-ZERO-ONE-COUNT THRU FF002-EXIT
002090         VARYING WS-RU-IDX FROM 1 BY 1 UNTIL WS-RU-IDX > 6.
002100     SET WS-TABLES-LOADED TO TRUE.
002110 FF001-EXIT.
002120     EXIT.
002130*
002140 FF002-ZERO-ONE-COUNT.
002150     MOVE ZERO TO WS-RU-USE-COUNT (WS-RU-IDX).
002160 FF002-EXIT.
002170     EXIT.
002180*
002190 FF010-APPEND-ENTRY                  SECTION.
002200***************************************
002210     IF AU-LOG-COUNT < 2000
002220         ADD 1 TO AU-LOG-COUNT
002230         MOVE AU-NEXT-SEQ          TO AU-LOG-SEQ-NO (AU-LOG-COUNT)
002240         ADD 1 TO AU-NEXT-SEQ
002250         MOVE LK-AUD-ACTION        TO AU-LOG-ACTION (AU-LOG-COUNT)
002260         MOVE LK-AUD-FIELD-ID      TO
002270              AU-LOG-FIELD-ID (AU-LOG-COUNT)
002280         MOVE LK-AUD-NEW-VALUE     TO
002290              AU-LOG-NEW-VALUE (AU-LOG-COUNT)
002300         MOVE LK-AUD-REFERENCE     TO
002310              AU-LOG-REFERENCE (AU-LOG-COUNT)
002320         MOVE LK-AUD-USER-ID       TO
002330              AU-LOG-USER-ID (AU-LOG-COUNT)
002340         MOVE LK-AUD-NOTES         TO AU-LOG-NOTES (AU-LOG-COUNT)
002350     END-IF.
002360 FF010-EXIT.
002370     EXIT SECTION.
002380*
002390* RETRIEVE_RULES - BUMP EVERY RULE-ID PASSED IN LK-AUD-RULE-LIST.
002400*
002410 FF020-BUMP-RULE-COUNTS              SECTION.
002420***************************************
002430     IF LK-AUD-RULE-COUNT > ZERO
002440         PERFORM FF021-BUMP-ONE-FROM-LIST THRU FF021X-EXIT
002450             VARYING D FROM 1 BY 1 UNTIL D > LK-AUD-RULE-COUNT.
002460 FF020-EXIT.
002470     EXIT SECTION.
002480*
002490 FF021-BUMP-ONE-FROM-LIST.
002500     PERFORM FF022-SEARCH-AND-BUMP THRU FF022-EXIT
002510         VARYING WS-RU-IDX FROM 1 BY 1 UNTIL WS-RU-IDX > 6
002520         OR WS-RU-RULE-ID (WS-RU-IDX) =
002530            LK-AUD-RULE-ENTRY (D).
002540 FF021X-EXIT.
002550     EXIT.
002560*
002570* UPDATE - BUMP THE SINGLE RULE-ID CARRIED IN LK-AUD-REFERENCE.
002580*
002590 FF021-BUMP-ONE-RULE                  SECTION.
002600***************************************
002610     IF LK-AUD-REFERENCE NOT = SPACES
002620         PERFORM FF022-SEARCH-AND-BUMP THRU FF022-EXIT
002630             VARYING WS-RU-IDX FROM 1 BY 1 UNTIL WS-RU-IDX > 6
002640             OR WS-RU-RULE-ID (WS-RU-IDX) = LK-AUD-REFERENCE.
002650 FF021-EXIT.
002660     EXIT SECTION.
002670*
002680 FF022-SEARCH-AND-BUMP.
002690     IF WS-RU-RULE-ID (WS-RU-IDX) = LK-AUD-RULE-ENTRY (D)
002700         ADD 1 TO WS-RU-USE-COUNT (WS-RU-IDX).
002710 FF022-EXIT.
002720     EXIT.
002730*
002740* ENDJOB - RENDER THE AUDIT REPORT INTO THE CALLER'S BUFFER.
002750*
002760 FF030-RENDER-REPORT                  SECTION.
002770***************************************
002780     MOVE ZERO TO LK-AUD-REPORT-LINES.
002790*
002800     PERFORM FF031-EMIT-LINE THRU FF031-EXIT.
002810     MOVE WS-REPORT-HEADING TO WS-WORK-LINE.
002820     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
002830*
002840     STRING "Run date: " DELIMITED BY SIZE
002850         WS-RUN-DATE DELIMITED BY SIZE
002860         INTO WS-WORK-LINE.
002870     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
002880*
002890     MOVE AU-LOG-COUNT TO WS-EDIT-COUNT.
002900     STRING "Total audit entries logged: " DELIMITED BY SIZE
002910         WS-EDIT-COUNT DELIMITED BY SIZE
002920         INTO WS-WORK-LINE.
002930     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
002940*
002950     MOVE AU-UPDATE-COUNT TO WS-EDIT-COUNT-A.
002960     MOVE AU-VALIDATE-COUNT TO WS-EDIT-COUNT-B.
002970     STRING "Field updates: " DELIMITED BY SIZE
002980         WS-EDIT-COUNT-A DELIMITED BY SIZE
002990         "   Validation checks: " DELIMITED BY SIZE
003000         WS-EDIT-COUNT-B DELIMITED BY SIZE
003010         INTO WS-WORK-LINE.
003020     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
003030*
003040     MOVE AU-VALID-TOTAL TO WS-EDIT-COUNT-A.
003050     MOVE AU-VALID-PASSED TO WS-EDIT-COUNT-B.
003060     MOVE AU-VALID-FAILED TO WS-EDIT-COUNT-C.
003070     STRING "Validation results - Total: " DELIMITED BY SIZE
003080         WS-EDIT-COUNT-A DELIMITED BY SIZE
003090         "  Passed: " DELIMITED BY SIZE
003100         WS-EDIT-COUNT-B DELIMITED BY SIZE
003110         "  Failed: " DELIMITED BY SIZE
003120         WS-EDIT-COUNT-C DELIMITED BY SIZE
003130         INTO WS-WORK-LINE.
003140     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
003150*
003160     IF AU-VALID-TOTAL > ZERO
003170         COMPUTE WS-PASS-RATE ROUNDED =
003180             (AU-VALID-PASSED * 1000 / AU-VALID-TOTAL) / 10
003190         MOVE WS-PASS-RATE TO WS-EDIT-PCT
003200         STRING "Pass rate: " DELIMITED BY SIZE
003210             WS-EDIT-PCT DELIMITED BY SIZE
003220             "%" DELIMITED BY SIZE
003230             INTO WS-WORK-LINE
003240     ELSE
003250         MOVE "Pass rate: N/A - no validation checks run"
003260             TO WS-WORK-LINE
003270     END-IF.
003280     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
003290*
003300     PERFORM FF031-EMIT-LINE THRU FF031-EXIT.
003310     MOVE "Rule usage counts -"   TO WS-WORK-LINE.
003320     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
003330     PERFORM FF025-SORT-RULE-USAGE THRU FF025-EXIT.
003340     PERFORM FF033-EMIT-RULE-USAGE THRU FF033-EXIT
003350         VARYING WS-RU-IDX FROM 1 BY 1 UNTIL WS-RU-IDX > 6.
003360*
003370     PERFORM FF031-EMIT-LINE THRU FF031-EXIT.
003380     MOVE "Detail -" TO WS-WORK-LINE.
003390     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
003400*   LAST 20 ENTRIES ONLY - NEWEST FIRST RULE DOES NOT APPLY,
003410*   THESE PRINT OLDEST-OF-THE-LAST-20 THROUGH NEWEST.
003420*
003430     COMPUTE WS-DETAIL-START = AU-LOG-COUNT - 19.
003440     IF WS-DETAIL-START < 1
003450         MOVE 1 TO WS-DETAIL-START
003460     END-IF.
003470     PERFORM FF034-EMIT-DETAIL THRU FF034-EXIT
003480         VARYING C FROM WS-DETAIL-START BY 1
003490         UNTIL C > AU-LOG-COUNT
003500         OR LK-AUD-REPORT-LINES > 59.
003510*
003520 FF030-EXIT.
003530     EXIT SECTION.
003540*
003550 FF031-EMIT-LINE.
003560     MOVE ALL "-" TO WS-WORK-LINE.
003570 FF031-EXIT.
003580     EXIT.
003590*
003600 FF032-STORE-LINE.
003610     IF LK-AUD-REPORT-LINES < 60
003620         ADD 1 TO LK-AUD-REPORT-LINES
003630         MOVE WS-WORK-LINE TO
003640              LK-AUD-REPORT-LINE (LK-AUD-REPORT-LINES).
003650 FF032-EXIT.
003660     EXIT.
003670*
003680 FF033-EMIT-RULE-USAGE.
003690     MOVE WS-RU-USE-COUNT (WS-RU-IDX) TO WS-EDIT-COUNT.
003700     STRING "  " DELIMITED BY SIZE
003710         WS-RU-RULE-ID (WS-RU-IDX) DELIMITED BY SPACE
003720         ": " DELIMITED BY SIZE
003730         WS-EDIT-COUNT DELIMITED BY SIZE
003740         " references" DELIMITED BY SIZE
003750         INTO WS-WORK-LINE.
003760     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
003770 FF033-EXIT.
003780     EXIT.
003790*
003800* TOP-10 RULES SECTION MUST BE DESCENDING BY USE COUNT - THIS
003810* IS A STRAIGHT BUBBLE PASS OVER THE 6-ENTRY TABLE, RULE-ID AND
003820* COUNT SWAPPED TOGETHER SO THE PAIRING IS NEVER BROKEN.
003830*
003840 FF025-SORT-RULE-USAGE               SECTION.
003850****************************************
003860     PERFORM FF026-SORT-ONE-PASS THRU FF026-EXIT
003870         VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 5.
003880 FF025-EXIT.
003890     EXIT SECTION.
003900*
003910 FF026-SORT-ONE-PASS.
003920     COMPUTE WS-SORT-LIMIT = 6 - WS-SORT-I.
003930     PERFORM FF027-COMPARE-SWAP THRU FF027-EXIT
003940         VARYING WS-SORT-J FROM 1 BY 1
003950         UNTIL WS-SORT-J > WS-SORT-LIMIT.
003960 FF026-EXIT.
003970     EXIT.
003980*
003990 FF027-COMPARE-SWAP.
004000     IF WS-RU-USE-COUNT (WS-SORT-J) <
004010         WS-RU-USE-COUNT (WS-SORT-J + 1)
004020         MOVE WS-RU-RULE-ID (WS-SORT-J)   TO WS-RU-TEMP-ID
004030         MOVE WS-RU-USE-COUNT (WS-SORT-J) TO WS-RU-TEMP-COUNT
004040         MOVE WS-RU-RULE-ID (WS-SORT-J + 1)
004050             TO WS-RU-RULE-ID (WS-SORT-J)
004060         MOVE WS-RU-USE-COUNT (WS-SORT-J + 1)
004070             TO WS-RU-USE-COUNT (WS-SORT-J)
004080         MOVE WS-RU-TEMP-ID    TO WS-RU-RULE-ID (WS-SORT-J + 1)
004090         MOVE WS-RU-TEMP-COUNT TO WS-RU-USE-COUNT (WS-SORT-J + 1)
004100     END-IF.
004110 FF027-EXIT.
004120     EXIT.
004130*
004140 FF034-EMIT-DETAIL.
004150     STRING AU-LOG-SEQ-NO (C) DELIMITED BY SIZE
004160         " " DELIMITED BY SIZE
004170         AU-LOG-ACTION (C) DELIMITED BY SPACE
004180         " " DELIMITED BY SIZE
004190         AU-LOG-FIELD-ID (C) DELIMITED BY SPACE
004200         " " DELIMITED BY SIZE
004210         AU-LOG-NEW-VALUE (C) DELIMITED BY SPACE
004220         " " DELIMITED BY SIZE
004230         AU-LOG-REFERENCE (C) DELIMITED BY SPACE
004240         " " DELIMITED BY SIZE
004250         AU-LOG-NOTES (C) DELIMITED BY SIZE
004260         INTO WS-WORK-LINE.
004270     PERFORM FF032-STORE-LINE THRU FF032-EXIT.
004280 FF034-EXIT.
004290     EXIT.
004300*
