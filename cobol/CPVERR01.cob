000010*******************************************
000020*                                          *
000030*  Record Definition For Validation And    *
000040*   Consistency Findings                   *
000050*     Built fresh per scenario by CP030     *
000060*     and CP040                             *
000070*******************************************
000080*  20 entries covers 10 fields + 2 master rules twice over -
000090*  once from the validator, once from the detector.
000100*
000110* 04/01/26 vbc - Created for COREP reporting batch.
000120*
000130 01  VE-TABLE.
000140     03  VE-ENTRY   OCCURS 20 TIMES
000150                    INDEXED BY VE-IDX.
000160         05  VE-FIELD-ID        PIC X(06).
000170         05  VE-SEVERITY        PIC X(07).
000180*                                     "ERROR" or "WARNING".
000190         05  VE-ERROR-MESSAGE   PIC X(70).
000200 01  VE-COUNT                   BINARY-CHAR UNSIGNED.
000210 01  VE-ERROR-COUNT             BINARY-CHAR UNSIGNED.
000220*
