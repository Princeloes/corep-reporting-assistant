000010******************************************
000020*                                         *
000030*  Calling Data For The CPnnn Suite       *
000040*     Shared between CP000 and every      *
000050*     module it CALLs.                    *
000060******************************************
000070*
000080* 04/01/26 vbc - CO-CALLING-DATA for passing run id/template id
000090*                and a status-return code between CP000 and
000100*                the CPnnn subprograms it CALLs - same shape
000110*                as wscall.cob's WS-Calling-Data.
000120* 30/01/26 vbc - CO-RUN-STATUS widened x to x(8) - "success" and
000130*                "completed_with_errors" both have to fit.
000140* 07/02/26 vbc - LK-AUD-nnn parameter block added - single CALL
000150*                interface used for every CP050 audit action
000160*                (PROCESS_START/RETRIEVE_RULES/UPDATE/VALIDATE/
000170*                GENERATE_REPORT/ENDJOB) so CP000 only has one
000180*                CALL shape to maintain.
000190* 09/02/26 vbc - LK-RPT-nnn parameter block added - CP060 hands
000200*                back the text report and CSV extract as line-
000210*                occurs buffers, same pattern as LK-AUD-REPORT-
000220*                TEXT, so CP000 can WRITE them without CP060
000230*                itself touching REPORT-FILE/CSV-FILE.
000240*
000250 01  CO-CALLING-DATA.
000260     03  CO-RUN-TEMPLATE-ID    PIC X(02).
000270     03  CO-RUN-STATUS         PIC X(22).
000280*                                    "success" or
000290*                                    "completed_with_errors".
000300     03  CO-RETURN-CODE        PIC 99.
000310*
000320 01  LK-AUD-ACTION             PIC X(15).
000330*                                    PROCESS_START/RETRIEVE_RULES/
000340*                                    UPDATE/VALIDATE/GENERATE_REPORT/
000350*                                    ENDJOB.
000360 01  LK-AUD-FIELD-ID           PIC X(06).
000370 01  LK-AUD-NEW-VALUE          PIC X(18).
000380 01  LK-AUD-REFERENCE          PIC X(15).
000390 01  LK-AUD-USER-ID            PIC X(13).
000400 01  LK-AUD-NOTES              PIC X(60).
000410 01  LK-AUD-PASSED-FLAG        PIC X(01).
000420*
000430* RULE LIST / COUNT - only loaded on a RETRIEVE_RULES call, so
000440* CP050 can bump each rule's usage counter in the same CALL that
000450* logs the audit entry.
000460*
000470 01  LK-AUD-RULE-LIST.
000480     03  LK-AUD-RULE-ENTRY     PIC X(15)  OCCURS 6 TIMES.
000490 01  LK-AUD-RULE-COUNT         BINARY-CHAR UNSIGNED.
000500*
000510* REPORT TEXT - only filled in on the ENDJOB call, for CP000 to
000520* WRITE straight out to AUDIT-FILE.
000530*
000540 01  LK-AUD-REPORT-TEXT.
000550     03  LK-AUD-REPORT-LINE    PIC X(132) OCCURS 60 TIMES.
000560 01  LK-AUD-REPORT-LINES       BINARY-LONG UNSIGNED.
000570*
000580* REPORT / CSV TEXT - BUILT BY CP060 PER SCENARIO, WRITTEN BY
000590* CP000 TO REPORT-FILE/CSV-FILE.
000600*
000610 01  LK-RPT-REPORT-TEXT.
000620     03  LK-RPT-REPORT-LINE    PIC X(132) OCCURS 90 TIMES.
000630 01  LK-RPT-REPORT-LINES       BINARY-LONG UNSIGNED.
000640 01  LK-RPT-CSV-TEXT.
000650     03  LK-RPT-CSV-LINE       PIC X(100) OCCURS 11 TIMES.
000660 01  LK-RPT-CSV-LINES          BINARY-LONG UNSIGNED.
000670*
