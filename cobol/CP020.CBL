000010****************************************************************
000020*                                                               *
000030*       COREP Regulatory Reporting - Mapping / Calc Engine      *
000040*                                                               *
000050****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100     PROGRAM-ID.         CP020.
000110     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000120     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000130     DATE-WRITTEN.       30/08/88.
000140     DATE-COMPILED.
000150     SECURITY.           COPYRIGHT (C) 1988-2026 & LATER,
000160                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000170                    THE GNU GENERAL PUBLIC LICENSE.  SEE
000180                    THE FILE COPYING FOR DETAILS.
000190*
000200*    REMARKS.            MAPPING / CALCULATION ENGINE.  MAPS
000210*                        THE THREE RAW SCENARIO AMOUNT FIELDS
000220*                        AND THE REPORTING DATE ONTO THE OWN
000230*                        FUNDS (OF) OR CAPITAL REQUIREMENTS (CR)
000240*                        TEMPLATE FIELDS, DERIVES OF_103/OF_300
000250*                        BY THE MASTER RULE FORMULAE, STAMPS A
000260*                        FIXED CONFIDENCE SCORE AND JUSTIFYING
000270*                        RULE-ID(S) PER FIELD, AND FLAGS ANY
000280*                        NEGATIVE AMOUNT OR LOW CET1 SHARE AS
000290*                        A MAPPING ERROR OR WARNING.
000300*
000310*    CALLED MODULES.     NONE.
000320*
000330* CHANGES:
000340* 30/08/88 VBC -        WRITTEN AS CAR020 - MAPPED THE CAPITAL  CHGL0059
000350*                       ADEQUACY RETURN'S THREE CAPITAL TIER    CHGL0060
000360*                       FIGURES ONTO THE PRINTED RETURN LINES.  CHGL0061
000370* 14/02/91 VBC -        NEGATIVE AMOUNT NOW FLAGGED AS AN ERROR CHGL0062
000380*                       RATHER THAN SILENTLY ZEROED.            CHGL0063
000390* 23/11/95 RJT -        RENAMED FROM CAR020 TO CP020.           CHGL0064
000400* 09/10/09 SLK -        ADDED CR PATH MAPPING CR_101/102/103/   CHGL0065
000410*                       200 ALONGSIDE THE EXISTING OF PATH.     CHGL0066
000420* 04/01/26 VBC -        RECAST FOR COREP - OF_103/OF_300 NOW    CHGL0067
000430*                       DERIVED BY MR_001/MR_002 RATHER THAN    CHGL0068
000440*                       COPIED STRAIGHT FROM THE INPUT RECORD.  CHGL0069
000450* 02/02/26 TLC -        ADDED CET1 SHARE WARNING - CET1 BELOW   CHGL0070
000460*                       50% OF TOTAL OWN FUNDS NOW FLAGGED.     CHGL0071
000470* 24/02/26 VBC -        CC010/CC020 BODIES WERE LEFT EMPTY      CHGL0112
000480*                       WHEN CP020 WAS SPLIT OUT UNDER CR-147 - CHGL0113
000490*                       FULL OF/CR MAPPING, THE NON-NEGATIVITY  CHGL0114
000500*                       CHECKS AND THE CET1 SHARE TEST NOW      CHGL0115
000510*                       ACTUALLY RUN.  TICKET CR-151.           CHGL0116
000520* 10/08/26 VBC -        CC010-CC091 AND SOME WORKING-STORAGE    CHGL0143
000530*                       ITEMS HAD SLIPPED A COLUMN - PARAGRAPH  CHGL0144
000540*                       NAMES AND SOME 01-LEVELS HAD NO BLANK   CHGL0145
000550*                       IN COL 7.  RECOLUMNED THROUGHOUT.       CHGL0146
000560*
000570*************************************************************************
000580* Copyright Notice.
000590* ****************
000600*
000610* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000620*
000630* These files and programs are part of the Applewood Computers Accounting
000640* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000650*
000660* This program is now free software; you can redistribute it and/or modify it
000670* under the terms listed here and of the GNU General Public License as
000680* published by the Free Software Foundation; version 3 and later as revised
000690* for PERSONAL USAGE ONLY and that includes for use within a business but
000700* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000710*
000720*************************************************************************
000730*
000740 ENVIRONMENT             DIVISION.
000750*================================
000760*
000770 CONFIGURATION           SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800*
000810 DATA                    DIVISION.
000820*================================
000830*
000840 WORKING-STORAGE SECTION.
000850*-----------------------
000860 77  PROG-NAME                PIC X(17) VALUE "CP020 (1.0.00)".
000870*
000880 01  WS-SUBSCRIPTS.
000890     03  E                     BINARY-CHAR UNSIGNED.
000900*
000910* Confidence scores are fixed per field - see CC010/CC020;
000920* the constants below are literal MOVEs, not table lookups.
000930*
000940* Date-stamp work area, carried per shop habit in every module
000950* of the suite even where, as here, it is not exercised.
000960*
000970 01  WS-RUN-DATE               PIC X(10)  VALUE SPACES.
000980 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
000990     03  WS-RD-YEAR            PIC 9(4).
001000     03  FILLER                PIC X.
001010     03  WS-RD-MONTH           PIC 99.
001020     03  FILLER                PIC X.
001030     03  WS-RD-DAYS            PIC 99.
001040 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
001050     03  FILLER                PIC X(10).
001060*
001070 01  WS-WORK-AMOUNT            PIC S9(13)V99.
001080 01  WS-WORK-AMOUNT-EDIT REDEFINES WS-WORK-AMOUNT.
001090     03  FILLER                PIC X(15).
001100*
001110* CET1 SHARE IS CARRIED TO 4 DECIMAL PLACES - IT IS A THRESHOLD TEST
001120* AGAINST .5000 ONLY, NEVER PRINTED, SO COMP-3 AT THIS PRECISION IS
001130* PLENTY.
001140*
001150 01  WS-TOTAL-TIER1            PIC S9(13)V99.
001160 01  WS-CET1-SHARE             PIC S9V9(4) COMP-3.
001170*
001180* SCRATCH AREA FOR ONE MF-TABLE ENTRY - CC090 APPENDS WHATEVER IS
001190* SET UP HERE, SAME GENERIC "BUILD THEN APPEND" IDIOM AS THE FINDING
001200* PARAGRAPHS IN CP030/CP040.
001210*
001220 01  WS-BUILD-FIELD-ID         PIC X(06).
001230 01  WS-BUILD-PRESENT          PIC X(01).
001240 01  WS-BUILD-VALUE            PIC S9(13)V99.
001250 01  WS-BUILD-DATE             PIC X(10).
001260 01  WS-BUILD-CONF             PIC 9(03)V99.
001270 01  WS-BUILD-J1               PIC X(15).
001280 01  WS-BUILD-J2               PIC X(15).
001290*
001300 01  WS-ERR-FIELD-ID           PIC X(06).
001310 01  WS-ERR-SEVERITY           PIC X(07).
001320 01  WS-ERR-MESSAGE            PIC X(75).
001330*
001340 LINKAGE SECTION.
001350*----------------
001360 COPY "CPSCEN01.cob".
001370*
001380 COPY "CPMAPF01.cob".
001390*
001400 01  LK-MAP-ERRORS.
001410     03  LK-MAP-ENTRY   OCCURS 6 TIMES
001420                         INDEXED BY LK-MAP-IDX.
001430         05  LK-MAP-FIELD-ID       PIC X(06).
001440         05  LK-MAP-SEVERITY       PIC X(07).
001450         05  LK-MAP-ERROR-MESSAGE  PIC X(75).
001460 01  LK-MAP-COUNT              BINARY-CHAR UNSIGNED.
001470*
001480 PROCEDURE DIVISION USING CO-SCENARIO-RECORD MF-TABLE MF-COUNT
001490     LK-MAP-ERRORS LK-MAP-COUNT.
001500*======================================================
001510*
001520 CC000-MAIN                  SECTION.
001530***************************************
001540*
001550     MOVE ZERO   TO MF-COUNT LK-MAP-COUNT.
001560     MOVE SPACES TO MF-TABLE LK-MAP-ERRORS.
001570*
001580     EVALUATE CO-TEMPLATE-ID
001590         WHEN "OF"
001600             PERFORM CC010-MAP-OWN-FUNDS THRU CC010-EXIT
001610         WHEN "CR"
001620             PERFORM CC020-MAP-CAPITAL-REQTS THRU CC020-EXIT
001630         WHEN OTHER
001640             CONTINUE
001650     END-EVALUATE.
001660     GOBACK.
001670*
001680 CC000-EXIT.
001690     EXIT SECTION.
001700*
001710* OF PATH - ONE PARAGRAPH PER TEMPLATE FIELD, THEN THE TWO
001720* ERROR/WARNING CHECKS OVER THE RAW AMOUNTS.
001730*
001740 CC010-MAP-OWN-FUNDS.
001750     PERFORM CC011-MAP-OF-101 THRU CC011-EXIT.
001760     PERFORM CC012-MAP-OF-102 THRU CC012-EXIT.
001770     PERFORM CC013-MAP-OF-103 THRU CC013-EXIT.
001780     PERFORM CC014-MAP-OF-201 THRU CC014-EXIT.
001790     PERFORM CC015-MAP-OF-300 THRU CC015-EXIT.
001800     PERFORM CC016-MAP-OF-301 THRU CC016-EXIT.
001810     PERFORM CC017-CHECK-OF-ERRORS THRU CC017-EXIT.
001820     PERFORM CC018-CHECK-CET1-SHARE THRU CC018-EXIT.
001830 CC010-EXIT.
001840     EXIT.
001850*
001860 CC011-MAP-OF-101.
001870     MOVE "OF_101"          TO WS-BUILD-FIELD-ID.
001880     MOVE "Y"               TO WS-BUILD-PRESENT.
001890     MOVE CO-AMOUNT-1       TO WS-BUILD-VALUE.
001900     MOVE SPACES            TO WS-BUILD-DATE.
001910     MOVE 90.00             TO WS-BUILD-CONF.
001920     MOVE "CRR_50_1"        TO WS-BUILD-J1.
001930     MOVE "PRA_RULE_1"      TO WS-BUILD-J2.
001940     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
001950 CC011-EXIT.
001960     EXIT.
001970*
001980 CC012-MAP-OF-102.
001990     MOVE "OF_102"          TO WS-BUILD-FIELD-ID.
002000     MOVE "Y"               TO WS-BUILD-PRESENT.
002010     MOVE CO-AMOUNT-2       TO WS-BUILD-VALUE.
002020     MOVE SPACES            TO WS-BUILD-DATE.
002030     MOVE 88.00             TO WS-BUILD-CONF.
002040     MOVE "CRR_51_1"        TO WS-BUILD-J1.
002050     MOVE "PRA_RULE_1"      TO WS-BUILD-J2.
002060     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
002070 CC012-EXIT.
002080     EXIT.
002090*
002100* OF_103 = OF_101 + OF_102 - SAME FORMULA AS MASTER RULE MR_001,
002110* DERIVED HERE RATHER THAN COPIED FROM THE INPUT RECORD.
002120*
002130 CC013-MAP-OF-103.
002140     COMPUTE WS-WORK-AMOUNT = CO-AMOUNT-1 + CO-AMOUNT-2.
002150     MOVE "OF_103"          TO WS-BUILD-FIELD-ID.
002160     MOVE "Y"               TO WS-BUILD-PRESENT.
002170     MOVE WS-WORK-AMOUNT    TO WS-BUILD-VALUE.
002180     MOVE SPACES            TO WS-BUILD-DATE.
002190     MOVE 95.00             TO WS-BUILD-CONF.
002200     MOVE "CRR_Article_49"  TO WS-BUILD-J1.
002210     MOVE "PRA_RULE_1"      TO WS-BUILD-J2.
002220     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
002230 CC013-EXIT.
002240     EXIT.
002250*
002260 CC014-MAP-OF-201.
002270     MOVE "OF_201"          TO WS-BUILD-FIELD-ID.
002280     MOVE "Y"               TO WS-BUILD-PRESENT.
002290     MOVE CO-AMOUNT-3       TO WS-BUILD-VALUE.
002300     MOVE SPACES            TO WS-BUILD-DATE.
002310     MOVE 85.00             TO WS-BUILD-CONF.
002320     MOVE "CRR_62_1"        TO WS-BUILD-J1.
002330     MOVE "PRA_RULE_1"      TO WS-BUILD-J2.
002340     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
002350 CC014-EXIT.
002360     EXIT.
002370*
002380* OF_300 = OF_103 + OF_201 - SAME FORMULA AS MASTER RULE MR_002.
002390*
002400 CC015-MAP-OF-300.
002410     COMPUTE WS-WORK-AMOUNT =
002420         CO-AMOUNT-1 + CO-AMOUNT-2 + CO-AMOUNT-3.
002430     MOVE "OF_300"          TO WS-BUILD-FIELD-ID.
002440     MOVE "Y"               TO WS-BUILD-PRESENT.
002450     MOVE WS-WORK-AMOUNT    TO WS-BUILD-VALUE.
002460     MOVE SPACES            TO WS-BUILD-DATE.
002470     MOVE 95.00             TO WS-BUILD-CONF.
002480     MOVE "CRR_Article_48"  TO WS-BUILD-J1.
002490     MOVE "COREP_OWN_FUNDS" TO WS-BUILD-J2.
002500     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
002510 CC015-EXIT.
002520     EXIT.
002530*
002540* OF_301 - THE ONLY DATE-TYPE FIELD ON EITHER TEMPLATE - DEFAULTS
002550* TO 2024-12-31 WHEN THE SCENARIO CARRIES NO REPORTING DATE.
002560*
002570 CC016-MAP-OF-301.
002580     MOVE "OF_301"          TO WS-BUILD-FIELD-ID.
002590     MOVE "Y"               TO WS-BUILD-PRESENT.
002600     MOVE ZERO              TO WS-BUILD-VALUE.
002610     IF CO-REPORTING-DATE = SPACES
002620         MOVE "2024-12-31"      TO WS-BUILD-DATE
002630     ELSE
002640         MOVE CO-REPORTING-DATE TO WS-BUILD-DATE
002650     END-IF.
002660     MOVE 99.00             TO WS-BUILD-CONF.
002670     MOVE "COREP_OWN_FUNDS" TO WS-BUILD-J1.
002680     MOVE SPACES            TO WS-BUILD-J2.
002690     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
002700 CC016-EXIT.
002710     EXIT.
002720*
002730* NON-NEGATIVITY - EACH RAW TIER FIGURE CHECKED SEPARATELY, ALL
002740* THREE CAN FIRE ON THE SAME SCENARIO.
002750*
002760 CC017-CHECK-OF-ERRORS.
002770     IF CO-AMOUNT-1 < ZERO
002780         MOVE "OF_101"  TO WS-ERR-FIELD-ID
002790         MOVE "ERROR"   TO WS-ERR-SEVERITY
002800         MOVE "CET1 capital must be non-negative"
002810             TO WS-ERR-MESSAGE
002820         PERFORM CC091-ADD-MAP-ERROR THRU CC091-EXIT
002830     END-IF.
002840     IF CO-AMOUNT-2 < ZERO
002850         MOVE "OF_102"  TO WS-ERR-FIELD-ID
002860         MOVE "ERROR"   TO WS-ERR-SEVERITY
002870         MOVE "AT1 capital must be non-negative"
002880             TO WS-ERR-MESSAGE
002890         PERFORM CC091-ADD-MAP-ERROR THRU CC091-EXIT
002900     END-IF.
002910     IF CO-AMOUNT-3 < ZERO
002920         MOVE "OF_201"  TO WS-ERR-FIELD-ID
002930         MOVE "ERROR"   TO WS-ERR-SEVERITY
002940         MOVE "Tier 2 capital must be non-negative"
002950             TO WS-ERR-MESSAGE
002960         PERFORM CC091-ADD-MAP-ERROR THRU CC091-EXIT
002970     END-IF.
002980 CC017-EXIT.
002990     EXIT.
003000*
003010* CET1 SHARE - ONLY TESTED WHEN THE THREE TIERS SUM TO SOMETHING
003020* POSITIVE, OTHERWISE THE RATIO IS MEANINGLESS.
003030*
003040 CC018-CHECK-CET1-SHARE.
003050     COMPUTE WS-TOTAL-TIER1 =
003060         CO-AMOUNT-1 + CO-AMOUNT-2 + CO-AMOUNT-3.
003070     IF WS-TOTAL-TIER1 > ZERO
003080         COMPUTE WS-CET1-SHARE ROUNDED =
003090             CO-AMOUNT-1 / WS-TOTAL-TIER1
003100         IF WS-CET1-SHARE < .5
003110             MOVE "OF_101"   TO WS-ERR-FIELD-ID
003120             MOVE "WARNING"  TO WS-ERR-SEVERITY
003130             STRING "CET1 represents less than 50% of " DELIMITED BY SIZE
003140                 "total tier 1 - unusual but not impossible"
003150                     DELIMITED BY SIZE
003160                 INTO WS-ERR-MESSAGE
003170             END-STRING
003180             PERFORM CC091-ADD-MAP-ERROR THRU CC091-EXIT
003190         END-IF
003200     END-IF.
003210 CC018-EXIT.
003220     EXIT.
003230*
003240* CR PATH - THREE DIRECT FIELDS PLUS THE PILLAR 1 TOTAL.  NO
003250* ERROR/WARNING CHECKS ON THIS TEMPLATE PER SPEC.
003260*
003270 CC020-MAP-CAPITAL-REQTS.
003280     PERFORM CC021-MAP-CR-101 THRU CC021-EXIT.
003290     PERFORM CC022-MAP-CR-102 THRU CC022-EXIT.
003300     PERFORM CC023-MAP-CR-103 THRU CC023-EXIT.
003310     PERFORM CC024-MAP-CR-200 THRU CC024-EXIT.
003320 CC020-EXIT.
003330     EXIT.
003340*
003350 CC021-MAP-CR-101.
003360     MOVE "CR_101"          TO WS-BUILD-FIELD-ID.
003370     MOVE "Y"               TO WS-BUILD-PRESENT.
003380     MOVE CO-AMOUNT-1       TO WS-BUILD-VALUE.
003390     MOVE SPACES            TO WS-BUILD-DATE.
003400     MOVE 92.00             TO WS-BUILD-CONF.
003410     MOVE "CRR_Part_3"      TO WS-BUILD-J1.
003420     MOVE SPACES            TO WS-BUILD-J2.
003430     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
003440 CC021-EXIT.
003450     EXIT.
003460*
003470 CC022-MAP-CR-102.
003480     MOVE "CR_102"          TO WS-BUILD-FIELD-ID.
003490     MOVE "Y"               TO WS-BUILD-PRESENT.
003500     MOVE CO-AMOUNT-2       TO WS-BUILD-VALUE.
003510     MOVE SPACES            TO WS-BUILD-DATE.
003520     MOVE 85.00             TO WS-BUILD-CONF.
003530     MOVE "CRR_Part_3"      TO WS-BUILD-J1.
003540     MOVE SPACES            TO WS-BUILD-J2.
003550     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
003560 CC022-EXIT.
003570     EXIT.
003580*
003590 CC023-MAP-CR-103.
003600     MOVE "CR_103"          TO WS-BUILD-FIELD-ID.
003610     MOVE "Y"               TO WS-BUILD-PRESENT.
003620     MOVE CO-AMOUNT-3       TO WS-BUILD-VALUE.
003630     MOVE SPACES            TO WS-BUILD-DATE.
003640     MOVE 88.00             TO WS-BUILD-CONF.
003650     MOVE "CRR_Part_3"      TO WS-BUILD-J1.
003660     MOVE SPACES            TO WS-BUILD-J2.
003670     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
003680 CC023-EXIT.
003690     EXIT.
003700*
003710 CC024-MAP-CR-200.
003720     COMPUTE WS-WORK-AMOUNT =
003730         CO-AMOUNT-1 + CO-AMOUNT-2 + CO-AMOUNT-3.
003740     MOVE "CR_200"          TO WS-BUILD-FIELD-ID.
003750     MOVE "Y"               TO WS-BUILD-PRESENT.
003760     MOVE WS-WORK-AMOUNT    TO WS-BUILD-VALUE.
003770     MOVE SPACES            TO WS-BUILD-DATE.
003780     MOVE 95.00             TO WS-BUILD-CONF.
003790     MOVE "CRR_Article_92"  TO WS-BUILD-J1.
003800     MOVE SPACES            TO WS-BUILD-J2.
003810     PERFORM CC090-ADD-MF-ENTRY THRU CC090-EXIT.
003820 CC024-EXIT.
003830     EXIT.
003840*
003850* GENERIC APPEND HELPERS - SAME "BUILD THEN APPEND" IDIOM USED
003860* BY THE FINDING PARAGRAPHS IN CP030/CP040.
003870*
003880 CC090-ADD-MF-ENTRY.
003890     IF MF-COUNT < 6
003900         ADD 1 TO MF-COUNT
003910         MOVE WS-BUILD-FIELD-ID TO MF-FIELD-ID (MF-COUNT)
003920         MOVE WS-BUILD-PRESENT  TO MF-PRESENT (MF-COUNT)
003930         MOVE WS-BUILD-VALUE    TO MF-FIELD-VALUE (MF-COUNT)
003940         MOVE WS-BUILD-DATE     TO MF-DATE-VALUE (MF-COUNT)
003950         MOVE WS-BUILD-CONF     TO MF-CONFIDENCE-PCT (MF-COUNT)
003960         MOVE WS-BUILD-J1       TO MF-JUSTIFICATION (MF-COUNT, 1)
003970         MOVE WS-BUILD-J2       TO MF-JUSTIFICATION (MF-COUNT, 2)
003980     END-IF.
003990 CC090-EXIT.
004000     EXIT.
004010*
004020 CC091-ADD-MAP-ERROR.
004030     IF LK-MAP-COUNT < 6
004040         ADD 1 TO LK-MAP-COUNT
004050         MOVE WS-ERR-FIELD-ID TO LK-MAP-FIELD-ID (LK-MAP-COUNT)
004060         MOVE WS-ERR-SEVERITY TO LK-MAP-SEVERITY (LK-MAP-COUNT)
004070         MOVE WS-ERR-MESSAGE  TO
004080              LK-MAP-ERROR-MESSAGE (LK-MAP-COUNT)
004090     END-IF.
004100 CC091-EXIT.
004110     EXIT.
004120*
