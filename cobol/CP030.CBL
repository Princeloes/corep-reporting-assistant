000010****************************************************************
000020*                                                               *
000030*       COREP Regulatory Reporting - Template Validator         *
000040*                                                               *
000050****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100     PROGRAM-ID.         CP030.
000110     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000120     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000130     DATE-WRITTEN.       17/11/89.
000140     DATE-COMPILED.
000150     SECURITY.           COPYRIGHT (C) 1989-2026 & LATER,
000160                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000170                          THE GNU GENERAL PUBLIC LICENSE.  SEE
000180                          THE FILE COPYING FOR DETAILS.
000190*
000200*    REMARKS.            TEMPLATE VALIDATOR.  CHECKS EVERY
000210*                        FIELD DEFINITION FOR THE CURRENT
000220*                        TEMPLATE (TF-TABLE) AGAINST THE MAPPED
000230*                        FIELD SET (MF-TABLE) FOR REQUIRED-BUT-
000240*                        MISSING FIELDS, BLANK REQUIRED DATES,
000250*                        WRONG-TYPE VALUES (NON-NUMERIC AMOUNTS,
000260*                        INVALID ISO DATES) AND BELOW-MINIMUM
000270*                        AMOUNTS, THEN CHECKS EVERY MASTER RULE
000280*                        (MR-TABLE) FORMULA TO WITHIN A HALF-
000290*                        PENNY TOLERANCE.  FINDINGS ARE RETURNED
000300*                        IN VE-TABLE.
000310*
000320*    CALLED MODULES.     NONE.
000330*
000340* CHANGES:
000350* 17/11/89 VBC -        WRITTEN AS CAR030 - CHECKED THE CAPITAL CHGL0072
000360*                       ADEQUACY RETURN'S THREE AMOUNT FIELDS   CHGL0073
000370*                       WERE PRESENT AND NON-NEGATIVE.          CHGL0074
000380* 06/03/93 VBC -        MINIMUM-VALUE CHECK ADDED FOR THE TIER 1CHGL0075
000390*                       FLOOR SET BY THE 1988 BASLE ACCORD.     CHGL0076
000400* 23/11/95 RJT -        RENAMED FROM CAR030 TO CP030.           CHGL0077
000410* 14/01/99 MJH -        DATE FIELD CHECK MADE Y2K SAFE - 4 DIGITCHGL0078
000420*                       YEAR REQUIRED, 2 DIGIT YEAR REJECTED.   CHGL0079
000430* 04/01/26 VBC -        RECAST FOR COREP - DRIVEN OFF TF-TABLE  CHGL0080
000440*                       AND MR-TABLE RATHER THAN FIXED FIELD    CHGL0081
000450*                       NAMES, SO ONE MODULE COVERS OF AND CR.  CHGL0082
000460* 22/02/26 SPC -        SPLIT OUT OF CP000 AS ITS OWN CALLED    CHGL0083
000470*                       MODULE PER TICKET CR-147.               CHGL0084
000480* 10/08/26 VBC -        DD030 HAD NO TYPE CHECK OF ITS OWN -    CHGL0136
000490*                       A MALFORMED DATE OR A NON-NUMERIC       CHGL0137
000500*                       AMOUNT PASSED STRAIGHT THROUGH TO THE   CHGL0138
000510*                       MINIMUM-VALUE TEST.  DD025/DD026 ADDED  CHGL0139
000520*                       TO TEST THE FIELD'S TYPE FIRST AND      CHGL0140
000530*                       SKIP THE MINIMUM-VALUE TEST ON FAILURE. CHGL0141
000540*                       TICKET CR-163.                          CHGL0142
000550*
000560*************************************************************************
000570* Copyright Notice.
000580* ****************
000590*
000600* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000610*
000620* These files and programs are part of the Applewood Computers Accounting
000630* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000640*
000650* This program is now free software; you can redistribute it and/or modify it
000660* under the terms listed here and of the GNU General Public License as
000670* published by the Free Software Foundation; version 3 and later as revised
000680* for PERSONAL USAGE ONLY and that includes for use within a business but
000690* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000700*
000710*************************************************************************
000720*
000730 ENVIRONMENT             DIVISION.
000740*================================
000750*
000760 CONFIGURATION           SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790*
000800 DATA                    DIVISION.
000810*================================
000820*
000830 WORKING-STORAGE SECTION.
000840*-----------------------
000850 77  PROG-NAME                PIC X(17) VALUE "CP030 (1.0.00)".
000860*
000870 01  WS-SUBSCRIPTS.
000880     03  F                     BINARY-CHAR UNSIGNED.
000890*
000900 01  WS-FOUND-SWITCH           PIC X      VALUE "N".
000910     88  WS-FOUND                         VALUE "Y".
000920 01  WS-FOUND-IDX              BINARY-CHAR UNSIGNED.
000930*
000940 01  WS-SEARCH-FIELD-ID        PIC X(06).
000950 01  WS-SEARCH-VALUE           PIC S9(13)V99.
000960 01  WS-SEARCH-FOUND-SWITCH    PIC X      VALUE "N".
000970     88  WS-SEARCH-FOUND                  VALUE "Y".
000980*
000990 01  WS-TARGET-VALUE           PIC S9(13)V99.
001000 01  WS-OPERAND-1-VALUE        PIC S9(13)V99.
001010 01  WS-OPERAND-2-VALUE        PIC S9(13)V99.
001020 01  WS-FORMULA-DIFF           PIC S9(13)V99.
001030 01  WS-FORMULA-DIFF-EDIT REDEFINES WS-FORMULA-DIFF.
001040     03  FILLER                PIC X(15).
001050*
001060 01  WS-FIND-FIELD-ID          PIC X(06).
001070 01  WS-FIND-SEVERITY          PIC X(07).
001080 01  WS-FIND-MESSAGE           PIC X(70).
001090*
001100* Date-stamp work area, carried per shop habit in every module
001110* of the suite even where, as here, it is not exercised.
001120*
001130 01  WS-RUN-DATE               PIC X(10)  VALUE SPACES.
001140 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
001150     03  WS-RD-YEAR            PIC 9(4).
001160     03  FILLER                PIC X.
001170     03  WS-RD-MONTH           PIC 99.
001180     03  FILLER                PIC X.
001190     03  WS-RD-DAYS            PIC 99.
001200 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
001210     03  FILLER                PIC X(10).
001220*
001230* Type-check work areas - decimal fields are tested as
001240* COBOL numerics, date fields are broken into year/month/day
001250* for an ISO-date range check (real month, day valid for the
001260* month, February capped at 29 regardless of leap year).
001270*
001280 01  WS-TYPE-OK-SWITCH       PIC X      VALUE "Y".
001290     88  WS-TYPE-OK                      VALUE "Y".
001300 01  WS-TYPE-NAME             PIC X(07).
001310 01  WS-DATE-WORK             PIC X(10).
001320 01  WS-DATE-WORK-EDIT REDEFINES WS-DATE-WORK.
001330     03  WS-DW-YEAR           PIC 9(4).
001340     03  WS-DW-DASH-1         PIC X.
001350     03  WS-DW-MONTH          PIC 99.
001360     03  WS-DW-DASH-2         PIC X.
001370     03  WS-DW-DAY            PIC 99.
001380 01  WS-DATE-MAX-DAY          BINARY-CHAR UNSIGNED.
001390*
001400 LINKAGE SECTION.
001410*----------------
001420 01  LK-TEMPLATE-ID            PIC X(02).
001430*
001440 COPY "CPTMPL01.cob".
001450*
001460 COPY "CPMAPF01.cob".
001470*
001480 COPY "CPVERR01.cob".
001490*
001500 PROCEDURE DIVISION USING LK-TEMPLATE-ID TF-TABLE TF-COUNT
001510     MR-TABLE MR-COUNT MF-TABLE MF-COUNT VE-TABLE VE-COUNT
001520     VE-ERROR-COUNT.
001530*======================================================
001540*
001550 DD000-MAIN                  SECTION.
001560***************************************
001570     MOVE ZERO   TO VE-COUNT VE-ERROR-COUNT.
001580     MOVE SPACES TO VE-TABLE.
001590*
001600     PERFORM DD010-CHECK-FIELD THRU DD010-EXIT
001610         VARYING TF-IDX FROM 1 BY 1 UNTIL TF-IDX > TF-COUNT.
001620*
001630     PERFORM DD040-CHECK-FORMULA THRU DD040-EXIT
001640         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > MR-COUNT.
001650     GOBACK.
001660*
001670 DD000-EXIT.
001680     EXIT SECTION.
001690*
001700* ONE FIELD DEFINITION - ONLY ACT ON ROWS FOR THE TEMPLATE IN
001710* USE, OF AND CR SHARE THE ONE TABLE.
001720*
001730 DD010-CHECK-FIELD.
001740     IF TF-TEMPLATE-ID (TF-IDX) = LK-TEMPLATE-ID
001750         PERFORM DD020-FIND-MAPPED-FIELD THRU DD020-EXIT
001760         PERFORM DD030-APPLY-FIELD-RULES THRU DD030-EXIT
001770     END-IF.
001780 DD010-EXIT.
001790     EXIT.
001800*
001810 DD020-FIND-MAPPED-FIELD.
001820     SET WS-FOUND TO FALSE.
001830     MOVE ZERO TO WS-FOUND-IDX.
001840     PERFORM DD021-CHECK-ONE-MF THRU DD021-EXIT
001850         VARYING MF-IDX FROM 1 BY 1
001860         UNTIL MF-IDX > MF-COUNT OR WS-FOUND.
001870 DD020-EXIT.
001880     EXIT.
001890*
001900 DD021-CHECK-ONE-MF.
001910     IF MF-FIELD-ID (MF-IDX) = TF-FIELD-ID (TF-IDX)
001920         SET WS-FOUND TO TRUE
001930         MOVE MF-IDX TO WS-FOUND-IDX
001940     END-IF.
001950 DD021-EXIT.
001960     EXIT.
001970*
001980* REQUIRED / BLANK-DATE / MINIMUM-VALUE CHECKS FOR ONE FIELD.
001990*
002000 DD030-APPLY-FIELD-RULES.
002010     IF NOT WS-FOUND
002020         OR MF-PRESENT (WS-FOUND-IDX) = "N"
002030         IF TF-REQUIRED-FLAG (TF-IDX) = "Y"
002040             MOVE TF-FIELD-ID (TF-IDX)  TO WS-FIND-FIELD-ID
002050             MOVE "ERROR"                TO WS-FIND-SEVERITY
002060             MOVE "field is required but missing"
002070                 TO WS-FIND-MESSAGE
002080             PERFORM DD050-ADD-FINDING THRU DD050-EXIT
002090         END-IF
002100     ELSE
002110         IF TF-DATA-TYPE (TF-IDX) = "A"
002120             AND MF-DATE-VALUE (WS-FOUND-IDX) = SPACES
002130             MOVE TF-FIELD-ID (TF-IDX) TO WS-FIND-FIELD-ID
002140             MOVE "ERROR"               TO WS-FIND-SEVERITY
002150             MOVE "required date field is blank"
002160                 TO WS-FIND-MESSAGE
002170             PERFORM DD050-ADD-FINDING THRU DD050-EXIT
002180         END-IF
002190*
002200*       TYPE CHECK GOES BEFORE THE MINIMUM-VALUE CHECK - A FIELD
002210*       OF THE WRONG TYPE HAS NO RELIABLE VALUE TO COMPARE, SO
002220*       THE MINIMUM-VALUE CHECK IS SKIPPED WHEN IT FAILS.
002230*
002240         SET WS-TYPE-OK TO TRUE
002250         PERFORM DD025-CHECK-FIELD-TYPE THRU DD025-EXIT
002260         IF WS-TYPE-OK
002270             IF TF-HAS-MIN-VALUE (TF-IDX) = "Y"
002280                 AND MF-FIELD-VALUE (WS-FOUND-IDX) <
002290                     TF-MIN-VALUE (TF-IDX)
002300                 MOVE TF-FIELD-ID (TF-IDX) TO WS-FIND-FIELD-ID
002310                 MOVE "ERROR"               TO WS-FIND-SEVERITY
002320                 MOVE "field value is below the permitted minimum"
002330                     TO WS-FIND-MESSAGE
002340                 PERFORM DD050-ADD-FINDING THRU DD050-EXIT
002350             END-IF
002360         END-IF
002370     END-IF.
002380 DD030-EXIT.
002390     EXIT.
002400*
002410* DECIMAL-NUMERIC / ISO-DATE TYPE CHECK FOR ONE FIELD - A
002420* FAILURE HERE STOPS THE REMAINING PER-FIELD RULES RUNNING
002430* (SEE DD030) SINCE THE VALUE CANNOT BE TRUSTED.
002440*
002450 DD025-CHECK-FIELD-TYPE.
002460     EVALUATE TF-DATA-TYPE (TF-IDX)
002470         WHEN "D"
002480             MOVE "decimal" TO WS-TYPE-NAME
002490             IF MF-FIELD-VALUE (WS-FOUND-IDX) NOT NUMERIC
002500                 SET WS-TYPE-OK TO FALSE
002510             END-IF
002520         WHEN "A"
002530             MOVE "date" TO WS-TYPE-NAME
002540             PERFORM DD026-CHECK-DATE-RANGE THRU DD026-EXIT
002550         WHEN OTHER
002560             CONTINUE
002570     END-EVALUATE.
002580     IF NOT WS-TYPE-OK
002590         MOVE TF-FIELD-ID (TF-IDX)    TO WS-FIND-FIELD-ID
002600         MOVE "ERROR"                  TO WS-FIND-SEVERITY
002610         STRING "Invalid type for " DELIMITED BY SIZE
002620             TF-FIELD-ID (TF-IDX) DELIMITED BY SPACE
002630             ": expected " DELIMITED BY SIZE
002640             WS-TYPE-NAME DELIMITED BY SPACE
002650             INTO WS-FIND-MESSAGE
002660         PERFORM DD050-ADD-FINDING THRU DD050-EXIT
002670     END-IF.
002680 DD025-EXIT.
002690     EXIT.
002700*
002710* ISO-DATE VALIDITY CHECK - YYYY-MM-DD WITH A REAL MONTH
002720* (01-12) AND A DAY VALID FOR THAT MONTH, FEBRUARY CAPPED AT
002730* 29 WHATEVER THE YEAR.
002740*
002750 DD026-CHECK-DATE-RANGE.
002760     MOVE MF-DATE-VALUE (WS-FOUND-IDX) TO WS-DATE-WORK.
002770     IF WS-DW-DASH-1 NOT = "-" OR WS-DW-DASH-2 NOT = "-"
002780         SET WS-TYPE-OK TO FALSE
002790     ELSE
002800         IF WS-DW-YEAR NOT NUMERIC
002810             OR WS-DW-MONTH NOT NUMERIC
002820             OR WS-DW-DAY NOT NUMERIC
002830             SET WS-TYPE-OK TO FALSE
002840         ELSE
002850             IF WS-DW-MONTH < 1 OR WS-DW-MONTH > 12
002860                 SET WS-TYPE-OK TO FALSE
002870             ELSE
002880                 EVALUATE WS-DW-MONTH
002890                     WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8
002900                         WHEN 10 WHEN 12
002910                         MOVE 31 TO WS-DATE-MAX-DAY
002920                     WHEN 4 WHEN 6 WHEN 9 WHEN 11
002930                         MOVE 30 TO WS-DATE-MAX-DAY
002940                     WHEN 2
002950                         MOVE 29 TO WS-DATE-MAX-DAY
002960                 END-EVALUATE
002970                 IF WS-DW-DAY < 1
002980                     OR WS-DW-DAY > WS-DATE-MAX-DAY
002990                     SET WS-TYPE-OK TO FALSE
003000                 END-IF
003010             END-IF
003020         END-IF
003030     END-IF.
003040 DD026-EXIT.
003050     EXIT.
003060*
003070*
003080* ONE MASTER-RULE FORMULA - TARGET MUST EQUAL OPERAND-1 PLUS
003090* OPERAND-2 TO WITHIN A HALF-PENNY TOLERANCE EITHER WAY.
003100*
003110 DD040-CHECK-FORMULA.
003120     IF MR-TEMPLATE-ID (MR-IDX) = LK-TEMPLATE-ID
003130         MOVE MR-TARGET-FIELD (MR-IDX) TO WS-SEARCH-FIELD-ID
003140         PERFORM DD060-FIND-FIELD-VALUE THRU DD060-EXIT
003150         MOVE WS-SEARCH-VALUE TO WS-TARGET-VALUE
003160*
003170         MOVE MR-OPERAND-1 (MR-IDX) TO WS-SEARCH-FIELD-ID
003180         PERFORM DD060-FIND-FIELD-VALUE THRU DD060-EXIT
003190         MOVE WS-SEARCH-VALUE TO WS-OPERAND-1-VALUE
003200*
003210         MOVE MR-OPERAND-2 (MR-IDX) TO WS-SEARCH-FIELD-ID
003220         PERFORM DD060-FIND-FIELD-VALUE THRU DD060-EXIT
003230         MOVE WS-SEARCH-VALUE TO WS-OPERAND-2-VALUE
003240*
003250         COMPUTE WS-FORMULA-DIFF =
003260             WS-TARGET-VALUE
003270             - (WS-OPERAND-1-VALUE + WS-OPERAND-2-VALUE)
003280*
003290         IF WS-FORMULA-DIFF > .01 OR WS-FORMULA-DIFF < -.01
003300             MOVE MR-TARGET-FIELD (MR-IDX) TO WS-FIND-FIELD-ID
003310             MOVE "ERROR"                   TO WS-FIND-SEVERITY
003320             STRING "master rule " DELIMITED BY SIZE
003330                 MR-RULE-ID (MR-IDX) DELIMITED BY SPACE
003340                 " violated - " DELIMITED BY SIZE
003350                 MR-FORMULA-TEXT (MR-IDX) DELIMITED BY SIZE
003360                 INTO WS-FIND-MESSAGE
003370             PERFORM DD050-ADD-FINDING THRU DD050-EXIT
003380         END-IF
003390     END-IF.
003400 DD040-EXIT.
003410     EXIT.
003420*
003430* APPEND ONE FINDING - CAPPED AT THE 20-ENTRY TABLE SIZE.
003440*
003450 DD050-ADD-FINDING.
003460     IF VE-COUNT < 20
003470         ADD 1 TO VE-COUNT
003480         MOVE WS-FIND-FIELD-ID TO VE-FIELD-ID (VE-COUNT)
003490         MOVE WS-FIND-SEVERITY TO VE-SEVERITY (VE-COUNT)
003500         MOVE WS-FIND-MESSAGE  TO VE-ERROR-MESSAGE (VE-COUNT)
003510         IF WS-FIND-SEVERITY = "ERROR"
003520             ADD 1 TO VE-ERROR-COUNT
003530         END-IF
003540     END-IF.
003550 DD050-EXIT.
003560     EXIT.
003570*
003580* LOOK UP A MAPPED FIELD'S AMOUNT BY FIELD-ID - USED BY THE
003590* FORMULA CHECK TO FETCH TARGET/OPERAND-1/OPERAND-2 IN TURN.
003600*
003610 DD060-FIND-FIELD-VALUE.
003620     SET WS-SEARCH-FOUND TO FALSE.
003630     MOVE ZERO TO WS-SEARCH-VALUE.
003640     PERFORM DD061-CHECK-ONE THRU DD061-EXIT
003650         VARYING F FROM 1 BY 1
003660         UNTIL F > MF-COUNT OR WS-SEARCH-FOUND.
003670 DD060-EXIT.
003680     EXIT.
003690*
003700 DD061-CHECK-ONE.
003710     IF MF-FIELD-ID (F) = WS-SEARCH-FIELD-ID
003720         SET WS-SEARCH-FOUND TO TRUE
003730         MOVE MF-FIELD-VALUE (F) TO WS-SEARCH-VALUE
003740     END-IF.
003750 DD061-EXIT.
003760     EXIT.
003770*
