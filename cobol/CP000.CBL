000010****************************************************************
000020*                                                               *
000030*               COREP Regulatory Reporting - Batch Driver       *
000040*                                                               *
000050*          Started life as the old Capital Adequacy Return      *
000060*          end of period print run, re-purposed over the years  *
000070*          for PRA / COREP own funds and capital requirements   *
000080*          reporting.                                          *
000090*                                                               *
000100****************************************************************
000110*
000120 IDENTIFICATION          DIVISION.
000130*================================
000140*
000150     PROGRAM-ID.         CP000.
000160     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000170     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000180     DATE-WRITTEN.       11/06/84.
000190     DATE-COMPILED.
000200     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
000210                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000220                          THE GNU GENERAL PUBLIC LICENSE.  SEE
000230                          THE FILE COPYING FOR DETAILS.
000240*
000250*    REMARKS.            COREP REGULATORY REPORTING BATCH.
000260*                        READS ONE CAPITAL SCENARIO RECORD PER
000270*                        RUN, RETRIEVES THE RELEVANT PRA/CRR
000280*                        RULEBOOK ENTRIES, MAPS THE RAW CAPITAL
000290*                        FIGURES ONTO THE OWN FUNDS (OF) OR
000300*                        CAPITAL REQUIREMENTS (CR) TEMPLATE,
000310*                        VALIDATES AND CHECKS FOR MISSING OR
000320*                        INCONSISTENT DATA, WRITES THE REPORT
000330*                        AND CSV EXTRACTS AND THE END OF BATCH
000340*                        AUDIT TRAIL.
000350*
000360*    CALLED MODULES.     CP010. RULEBOOK RETRIEVAL.
000370*                        CP020. MAPPING / CALCULATION ENGINE.
000380*                        CP030. TEMPLATE VALIDATOR.
000390*                        CP040. MISSING / INCONSISTENT DATA.
000400*                        CP050. AUDIT LOGGER.
000410*                        CP060. REPORT / CSV GENERATOR.
000420*
000430*    FILES USED.
000440*                        SCENARIO-FILE.  INPUT, ONE REC PER RUN.
000450*                        REPORT-FILE.    OUTPUT TEXT REPORT.
000460*                        CSV-FILE.       OUTPUT CSV EXTRACT.
000470*                        AUDIT-FILE.     OUTPUT AUDIT REPORT.
000480*
000490* CHANGES:
000500* 11/06/84 VBC -        WRITTEN AS CAR000 - CAPITAL ADEQUACY    CHGL0001
000510*                       RETURN END OF PERIOD PRINT RUN FOR THE  CHGL0002
000520*                       BANK OF ENGLAND STATISTICAL RETURN.     CHGL0003
000530*                       OWN FUNDS / CAP REQTS SPLIT ADDED.      CHGL0004
000540* 02/09/88 VBC -        ADDED TIER 2 CAPITAL LINE PER 1988      CHGL0005
000550*                       BASLE ACCORD.                           CHGL0006
000560* 14/02/91 VBC -        CHANGED MIN VALUE CHECK TO ZERO FOR ALL CHGL0007
000570*                       CAPITAL COMPONENTS PER BOE NOTICE.      CHGL0008
000580* 23/11/95 RJT -        FIRST FCA/PRA HANDOVER BUILD - RENAMED  CHGL0009
000590*                       FROM CAR000 TO CP000.                   CHGL0010
000600* 30/07/98 MJH - Y2K.   CENTURY WINDOWING REMOVED FROM ALL DATE CHGL0011
000610*                       FIELDS - CCYY NOW CARRIED THROUGHOUT.   CHGL0012
000620* 11/01/99 MJH - Y2K.   AUDIT SEQ-NO SUBSTITUTED FOR WALL CLOCK CHGL0013
000630*                       STAMP ON OLD PRINTER LOGS - CARRIED     CHGL0014
000640*                       FORWARD AS THE AUDIT TRAIL DESIGN.      CHGL0015
000650* 17/04/03 MJH -        CRR OWN FUNDS ARTICLE REFS ADDED TO     CHGL0016
000660*                       RULE TABLE REPLACING 1988 ACCORD REFS.  CHGL0017
000670* 09/10/09 SLK -        ADDED CR (CAPITAL REQUIREMENTS) PATH    CHGL0018
000680*                       ALONGSIDE THE OF PATH - CR-NNN FIELDS.  CHGL0019
000690* 15/03/14 SLK -        RETITLED COREP THROUGHOUT FOR EBA ITS   CHGL0020
000700*                       TEMPLATE NAMES - LOGIC UNCHANGED.       CHGL0021
000710* 28/11/18 AJP -        REBUILT AUDIT LOGGER AS A SEPARATE      CHGL0022
000720*                       CALLED MODULE (CP050) - TICKET CR-118.  CHGL0023
000730* 06/06/22 AJP -        SPLIT VALIDATOR AND MISSING DATA CHECK  CHGL0024
000740*                       INTO CP030/CP040 - TICKET CR-147.       CHGL0025
000750* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING     CHGL0026
000760*                       ALL PREVIOUS NOTICES.                   CHGL0027
000770* 04/01/26 VBC - 1.0.00 RECAST WHOLE SUITE AS CP000/010/.../060 CHGL0028
000780*                       FOR THE NEW PRA RULE-RETRIEVAL DESIGN.  CHGL0029
000790* 02/02/26 TLC -    .01 CET1 SHARE WARNING THRESHOLD ADDED PER  CHGL0030
000800*                       PRA OBSERVATION LETTER REQUEST.         CHGL0031
000810*
000820*************************************************************************
000830* Copyright Notice.
000840* ****************
000850*
000860* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000870*
000880* These files and programs are part of the Applewood Computers Accounting
000890* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000900*
000910* This program is now free software; you can redistribute it and/or modify it
000920* under the terms listed here and of the GNU General Public License as
000930* published by the Free Software Foundation; version 3 and later as revised
000940* for PERSONAL USAGE ONLY and that includes for use within a business but
000950* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000960*
000970* ACAS is distributed in the hope that it will be useful, but WITHOUT
000980* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000990* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001000* for more details.
001010*
001020*************************************************************************
001030*
001040 ENVIRONMENT             DIVISION.
001050*================================
001060*
001070 CONFIGURATION           SECTION.
001080 SPECIAL-NAMES.
001090     C01 IS TOP-OF-FORM.
001100*
001110 INPUT-OUTPUT             SECTION.
001120 FILE-CONTROL.
001130     SELECT SCENARIO-FILE  ASSIGN TO "SCENFILE"
001140         ORGANIZATION  LINE SEQUENTIAL
001150         FILE STATUS   WS-SCEN-STATUS.
001160     SELECT REPORT-FILE    ASSIGN TO "REPTFILE"
001170         ORGANIZATION  LINE SEQUENTIAL
001180         FILE STATUS   WS-RPT-STATUS.
001190     SELECT CSV-FILE       ASSIGN TO "CSVFILE1"
001200         ORGANIZATION  LINE SEQUENTIAL
001210         FILE STATUS   WS-CSV-STATUS.
001220     SELECT AUDIT-FILE     ASSIGN TO "AUDTFILE"
001230         ORGANIZATION  LINE SEQUENTIAL
001240         FILE STATUS   WS-AUD-STATUS.
001250*
001260 DATA                    DIVISION.
001270*================================
001280*
001290 FILE                    SECTION.
001300*
001310 FD  SCENARIO-FILE.
001320 COPY "CPSCEN01.cob".
001330*
001340 FD  REPORT-FILE.
001350 01  REPORT-LINE             PIC X(132).
001360*
001370 FD  CSV-FILE.
001380 01  CSV-LINE                PIC X(100).
001390*
001400 FD  AUDIT-FILE.
001410 01  AUDIT-LINE               PIC X(132).
001420*
001430 WORKING-STORAGE SECTION.
001440*-----------------------
001450 77  PROG-NAME                PIC X(17) VALUE "CP000 (1.0.01)".
001460*
001470 01  WS-FILE-STATUS-GROUP.
001480     03  WS-SCEN-STATUS       PIC XX.
001490     03  WS-RPT-STATUS        PIC XX.
001500     03  WS-CSV-STATUS        PIC XX.
001510     03  WS-AUD-STATUS        PIC XX.
001520*
001530 01  WS-SWITCHES.
001540     03  WS-EOF-SWITCH        PIC X     VALUE "N".
001550         88  WS-EOF                      VALUE "Y".
001560*
001570 01  WS-COUNTERS.
001580     03  WS-SCEN-NO           BINARY-LONG UNSIGNED VALUE ZERO.
001590     03  A                    BINARY-CHAR UNSIGNED VALUE ZERO.
001600     03  B                    BINARY-CHAR UNSIGNED VALUE ZERO.
001610*
001620* Run-date stamp - substitutes for the wall clock on every
001630* audit entry; reports carry this one stamp instead.
001640*
001650 01  WSE-DATE-BLOCK.
001660     03  WSE-YEAR             PIC 9(4).
001670     03  WSE-MONTH            PIC 99.
001680     03  WSE-DAYS             PIC 99.
001690     03  FILLER               PIC X(13).
001700 01  WS-RUN-DATE              PIC X(10)  VALUE "2026-08-10".
001710 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
001720     03  WS-RD-YEAR           PIC 9(4).
001730     03  FILLER               PIC X.
001740     03  WS-RD-MONTH          PIC 99.
001750     03  FILLER               PIC X.
001760     03  WS-RD-DAYS           PIC 99.
001770 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
001780     03  FILLER               PIC X(10).
001790 01  WS-RUN-DATE9             PIC 9(8).
001800*
001810* Copied record tables - static reference data loaded once at
001820* AA005, and the per-scenario working tables filled by the
001830* called modules.
001840*
001850 COPY "CPTMPL01.cob".
001860 COPY "CPRULE01.cob".
001870 COPY "CPMAPF01.cob".
001880*
001890* Validator findings (step 4) - the "Validation error record"
001900* unit.  Mapping findings (step 2) and detector warnings
001910* (step 5) are a smaller local shape since they never leave
001920* this program.
001930*
001940 COPY "CPVERR01.cob".
001950*
001960 01  MP-TABLE.
001970     03  MP-ENTRY   OCCURS 6 TIMES
001980                    INDEXED BY MP-IDX.
001990         05  MP-FIELD-ID       PIC X(06).
002000         05  MP-SEVERITY       PIC X(07).
002010         05  MP-ERROR-MESSAGE  PIC X(75).
002020 01  MP-COUNT                  BINARY-CHAR UNSIGNED.
002030 01  MP-ERROR-COUNT             BINARY-CHAR UNSIGNED.
002040*
002050 01  DT-TABLE.
002060     03  DT-ENTRY   OCCURS 12 TIMES
002070                    INDEXED BY DT-IDX.
002080         05  DT-FIELD-ID       PIC X(06).
002090         05  DT-ERROR-MESSAGE  PIC X(70).
002100 01  DT-COUNT                  BINARY-CHAR UNSIGNED.
002110*
002120* Rule-id list returned by CP010, comma-joined for the
002130* RETRIEVE_RULES audit entry.
002140*
002150 01  RL-TABLE.
002160     03  RL-ENTRY   PIC X(15)  OCCURS 6 TIMES
002170                    INDEXED BY RL-IDX.
002180 01  RL-COUNT                  BINARY-CHAR UNSIGNED.
002190 01  RL-JOINED-LIST            PIC X(60).
002200*
002210* Small work fields used when building audit NEW-VALUE text
002220* from a signed packed amount or an edited confidence pct.
002230*
002240 01  WS-AMT-EDIT               PIC -9(13).99.
002250 01  WS-CONF-EDIT REDEFINES WS-AMT-EDIT.
002260     03  FILLER                PIC X(17).
002270 01  WS-NEW-VALUE-TEXT         PIC X(18).
002280*
002290 COPY "CPLINK01.cob".
002300*
002310 PROCEDURE DIVISION.
002320*====================
002330*
002340 AA000-MAIN                   SECTION.
002350***************************************
002360     PERFORM AA005-LOAD-TABLES.
002370     PERFORM AA010-OPEN-FILES.
002380     PERFORM AA020-READ-SCENARIO.
002390     PERFORM AA100-PROCESS-SCENARIO THRU AA100-EXIT
002400         UNTIL WS-EOF.
002410     PERFORM AA900-END-OF-JOB.
002420     GOBACK.
002430*
002440 AA000-EXIT.
002450     EXIT SECTION.
002460*
002470 AA005-LOAD-TABLES            SECTION.
002480***************************************
002490*
002500* OWN FUNDS (OF) TEMPLATE FIELDS.
002510*
002520     MOVE "OF"                TO TF-TEMPLATE-ID (1).
002530     MOVE "OF_101"            TO TF-FIELD-ID    (1).
002540     MOVE "CET1 Capital"      TO TF-FIELD-NAME  (1).
002550     MOVE "D"                 TO TF-DATA-TYPE   (1).
002560     MOVE "Y"                 TO TF-REQUIRED-FLAG (1).
002570     MOVE "Y"                 TO TF-HAS-MIN-VALUE (1).
002580     MOVE ZERO                TO TF-MIN-VALUE   (1).
002590     MOVE "CRR Article 50"    TO TF-REG-REFERENCE (1).
002600*
002610     MOVE "OF"                TO TF-TEMPLATE-ID (2).
002620     MOVE "OF_102"            TO TF-FIELD-ID    (2).
002630     MOVE "AT1 Capital"       TO TF-FIELD-NAME  (2).
002640     MOVE "D"                 TO TF-DATA-TYPE   (2).
002650     MOVE "Y"                 TO TF-REQUIRED-FLAG (2).
002660     MOVE "Y"                 TO TF-HAS-MIN-VALUE (2).
002670     MOVE ZERO                TO TF-MIN-VALUE   (2).
002680     MOVE "CRR Article 51"    TO TF-REG-REFERENCE (2).
002690*
002700     MOVE "OF"                TO TF-TEMPLATE-ID (3).
002710     MOVE "OF_103"            TO TF-FIELD-ID    (3).
002720     MOVE "Tier 1 Total"      TO TF-FIELD-NAME  (3).
002730     MOVE "D"                 TO TF-DATA-TYPE   (3).
002740     MOVE "Y"                 TO TF-REQUIRED-FLAG (3).
002750     MOVE "Y"                 TO TF-HAS-MIN-VALUE (3).
002760     MOVE ZERO                TO TF-MIN-VALUE   (3).
002770     MOVE "CRR Article 49"    TO TF-REG-REFERENCE (3).
002780*
002790     MOVE "OF"                TO TF-TEMPLATE-ID (4).
002800     MOVE "OF_201"            TO TF-FIELD-ID    (4).
002810     MOVE "Tier 2 Capital"    TO TF-FIELD-NAME  (4).
002820     MOVE "D"                 TO TF-DATA-TYPE   (4).
002830     MOVE "Y"                 TO TF-REQUIRED-FLAG (4).
002840     MOVE "Y"                 TO TF-HAS-MIN-VALUE (4).
002850     MOVE ZERO                TO TF-MIN-VALUE   (4).
002860     MOVE "CRR Article 62"    TO TF-REG-REFERENCE (4).
002870*
002880     MOVE "OF"                TO TF-TEMPLATE-ID (5).
002890     MOVE "OF_300"            TO TF-FIELD-ID    (5).
002900     MOVE "Total Own Funds"   TO TF-FIELD-NAME  (5).
002910     MOVE "D"                 TO TF-DATA-TYPE   (5).
002920     MOVE "Y"                 TO TF-REQUIRED-FLAG (5).
002930     MOVE "Y"                 TO TF-HAS-MIN-VALUE (5).
002940     MOVE ZERO                TO TF-MIN-VALUE   (5).
002950     MOVE "CRR Article 48"    TO TF-REG-REFERENCE (5).
002960*
002970     MOVE "OF"                TO TF-TEMPLATE-ID (6).
002980     MOVE "OF_301"            TO TF-FIELD-ID    (6).
002990     MOVE "Reporting Date"    TO TF-FIELD-NAME  (6).
003000     MOVE "A"                 TO TF-DATA-TYPE   (6).
003010     MOVE "Y"                 TO TF-REQUIRED-FLAG (6).
003020     MOVE "N"                 TO TF-HAS-MIN-VALUE (6).
003030     MOVE ZERO                TO TF-MIN-VALUE   (6).
003040     MOVE "COREP ITS"         TO TF-REG-REFERENCE (6).
003050*
003060* CAPITAL REQUIREMENTS (CR) TEMPLATE FIELDS.
003070*
003080     MOVE "CR"                TO TF-TEMPLATE-ID (7).
003090     MOVE "CR_101"            TO TF-FIELD-ID    (7).
003100     MOVE "Credit Risk Reqt"  TO TF-FIELD-NAME  (7).
003110     MOVE "D"                 TO TF-DATA-TYPE   (7).
003120     MOVE "Y"                 TO TF-REQUIRED-FLAG (7).
003130     MOVE "Y"                 TO TF-HAS-MIN-VALUE (7).
003140     MOVE ZERO                TO TF-MIN-VALUE   (7).
003150     MOVE "CRR Part 3"        TO TF-REG-REFERENCE (7).
003160*
003170     MOVE "CR"                TO TF-TEMPLATE-ID (8).
003180     MOVE "CR_102"            TO TF-FIELD-ID    (8).
003190     MOVE "Market Risk Reqt"  TO TF-FIELD-NAME  (8).
003200     MOVE "D"                 TO TF-DATA-TYPE   (8).
003210     MOVE "Y"                 TO TF-REQUIRED-FLAG (8).
003220     MOVE "Y"                 TO TF-HAS-MIN-VALUE (8).
003230     MOVE ZERO                TO TF-MIN-VALUE   (8).
003240     MOVE "CRR Part 3"        TO TF-REG-REFERENCE (8).
003250*
003260     MOVE "CR"                TO TF-TEMPLATE-ID (9).
003270     MOVE "CR_103"            TO TF-FIELD-ID    (9).
003280     MOVE "Op Risk Reqt"      TO TF-FIELD-NAME  (9).
003290     MOVE "D"                 TO TF-DATA-TYPE   (9).
003300     MOVE "Y"                 TO TF-REQUIRED-FLAG (9).
003310     MOVE "Y"                 TO TF-HAS-MIN-VALUE (9).
003320     MOVE ZERO                TO TF-MIN-VALUE   (9).
003330     MOVE "CRR Part 3"        TO TF-REG-REFERENCE (9).
003340*
003350     MOVE "CR"                TO TF-TEMPLATE-ID (10).
003360     MOVE "CR_200"            TO TF-FIELD-ID    (10).
003370     MOVE "Total Pillar 1 Reqt" TO TF-FIELD-NAME (10).
003380     MOVE "D"                 TO TF-DATA-TYPE   (10).
003390     MOVE "Y"                 TO TF-REQUIRED-FLAG (10).
003400     MOVE "N"                 TO TF-HAS-MIN-VALUE (10).
003410     MOVE ZERO                TO TF-MIN-VALUE   (10).
003420     MOVE "CRR Article 92"    TO TF-REG-REFERENCE (10).
003430*
003440     MOVE SPACES TO TF-INSTRUCTIONS (1) TF-INSTRUCTIONS (2)
003450         TF-INSTRUCTIONS (3) TF-INSTRUCTIONS (4)
003460         TF-INSTRUCTIONS (5) TF-INSTRUCTIONS (6)
003470         TF-INSTRUCTIONS (7) TF-INSTRUCTIONS (8)
003480         TF-INSTRUCTIONS (9) TF-INSTRUCTIONS (10).
003490*
003500* MASTER RULES - OF TEMPLATE ONLY.
003510*
003520     MOVE "MR_001"  TO MR-RULE-ID (1).
003530     MOVE "OF"      TO MR-TEMPLATE-ID (1).
003540     MOVE "Tier 1 total must equal CET1 + AT1" TO
003550         MR-DESCRIPTION (1).
003560     MOVE "OF_103 = OF_101 + OF_102" TO MR-FORMULA-TEXT (1).
003570     MOVE "OF_103" TO MR-TARGET-FIELD (1).
003580     MOVE "OF_101" TO MR-OPERAND-1 (1).
003590     MOVE "OF_102" TO MR-OPERAND-2 (1).
003600*
003610     MOVE "MR_002"  TO MR-RULE-ID (2).
003620     MOVE "OF"      TO MR-TEMPLATE-ID (2).
003630     MOVE "Total own funds = Tier 1 + Tier 2" TO
003640         MR-DESCRIPTION (2).
003650     MOVE "OF_300 = OF_103 + OF_201" TO MR-FORMULA-TEXT (2).
003660     MOVE "OF_300" TO MR-TARGET-FIELD (2).
003670     MOVE "OF_103" TO MR-OPERAND-1 (2).
003680     MOVE "OF_201" TO MR-OPERAND-2 (2).
003690*
003700* PRA / CRR RULEBOOK - 6 STATIC RULES.
003710*
003720     MOVE "CRR_50_1"       TO RU-RULE-ID (1).
003730     MOVE "CRR Article 50" TO RU-SECTION (1).
003740     MOVE "Common Equity Tier 1 Capital Items" TO RU-TITLE (1).
003750     MOVE "CRR - Capital Requirements Regulation 575/2013"
003760         TO RU-SOURCE (1).
003770     MOVE "CET1"            TO RU-KEYWORD (1,1).
003780     MOVE "CAPITAL"         TO RU-KEYWORD (1,2).
003790     MOVE "COMMON EQUITY"   TO RU-KEYWORD (1,3).
003800     MOVE "TIER 1"          TO RU-KEYWORD (1,4).
003810*
003820     MOVE "CRR_51_1"       TO RU-RULE-ID (2).
003830     MOVE "CRR Article 51" TO RU-SECTION (2).
003840     MOVE "Additional Tier 1 Instruments" TO RU-TITLE (2).
003850     MOVE "CRR - Capital Requirements Regulation 575/2013"
003860         TO RU-SOURCE (2).
003870     MOVE "AT1"                 TO RU-KEYWORD (2,1).
003880     MOVE "ADDITIONAL TIER 1"   TO RU-KEYWORD (2,2).
003890     MOVE "CAPITAL"             TO RU-KEYWORD (2,3).
003900     MOVE "PERPETUAL"           TO RU-KEYWORD (2,4).
003910*
003920     MOVE "CRR_62_1"       TO RU-RULE-ID (3).
003930     MOVE "CRR Article 62" TO RU-SECTION (3).
003940     MOVE "Tier 2 Capital Instruments" TO RU-TITLE (3).
003950     MOVE "CRR - Capital Requirements Regulation 575/2013"
003960         TO RU-SOURCE (3).
003970     MOVE "TIER 2"          TO RU-KEYWORD (3,1).
003980     MOVE "T2"               TO RU-KEYWORD (3,2).
003990     MOVE "CAPITAL"          TO RU-KEYWORD (3,3).
004000     MOVE "SUBORDINATED"     TO RU-KEYWORD (3,4).
004010*
004020     MOVE "PRA_RULE_1"     TO RU-RULE-ID (4).
004030     MOVE "PRA Rulebook - Own Funds" TO RU-SECTION (4).
004040     MOVE "Total Capital Requirements" TO RU-TITLE (4).
004050     MOVE "PRA Rulebook for Banks" TO RU-SOURCE (4).
004060     MOVE "OWN FUNDS"        TO RU-KEYWORD (4,1).
004070     MOVE "TOTAL CAPITAL"    TO RU-KEYWORD (4,2).
004080     MOVE "REQUIREMENTS"     TO RU-KEYWORD (4,3).
004090     MOVE "PRA"              TO RU-KEYWORD (4,4).
004100*
004110     MOVE "COREP_OWN_FUNDS" TO RU-RULE-ID (5).
004120     MOVE "COREP ITS - Own Funds" TO RU-SECTION (5).
004130     MOVE "Own Funds Reporting Template" TO RU-TITLE (5).
004140     MOVE "EBA Implementing Technical Standards on Reporting"
004150         TO RU-SOURCE (5).
004160     MOVE "COREP"            TO RU-KEYWORD (5,1).
004170     MOVE "OWN FUNDS"        TO RU-KEYWORD (5,2).
004180     MOVE "REPORTING"        TO RU-KEYWORD (5,3).
004190     MOVE "TEMPLATE"         TO RU-KEYWORD (5,4).
004200*
004210     MOVE "CRR_92_1"       TO RU-RULE-ID (6).
004220     MOVE "CRR Article 92" TO RU-SECTION (6).
004230     MOVE "Own Funds Requirements" TO RU-TITLE (6).
004240     MOVE "CRR - Capital Requirements Regulation 575/2013"
004250         TO RU-SOURCE (6).
004260     MOVE "CAPITAL RATIO"    TO RU-KEYWORD (6,1).
004270     MOVE "MINIMUM"          TO RU-KEYWORD (6,2).
004280     MOVE "RWEA"             TO RU-KEYWORD (6,3).
004290     MOVE "BUFFERS"          TO RU-KEYWORD (6,4).
004300*
004310     PERFORM AA006-ZERO-RULE-COUNTS THRU AA006-EXIT
004320         VARYING RU-IDX FROM 1 BY 1 UNTIL RU-IDX > RU-COUNT.
004330*
004340 AA005-EXIT.
004350     EXIT SECTION.
004360*
004370 AA006-ZERO-RULE-COUNTS.
004380     MOVE ZERO TO RU-USAGE-COUNT (RU-IDX).
004390 AA006-EXIT.
004400     EXIT.
004410*
004420 AA010-OPEN-FILES                SECTION.
004430**************************************
004440     OPEN INPUT  SCENARIO-FILE.
004450     OPEN OUTPUT REPORT-FILE.
004460     OPEN OUTPUT CSV-FILE.
004470     OPEN OUTPUT AUDIT-FILE.
004480*
004490     MOVE "PROCESS_START" TO LK-AUD-ACTION.
004500     MOVE SPACES          TO LK-AUD-FIELD-ID LK-AUD-NEW-VALUE
004510                              LK-AUD-REFERENCE.
004520     MOVE "SYSTEM"        TO LK-AUD-USER-ID.
004530     MOVE "COREP batch started" TO LK-AUD-NOTES.
004540     MOVE "Y"             TO LK-AUD-PASSED-FLAG.
004550     MOVE ZERO            TO LK-AUD-RULE-COUNT.
004560     CALL "CP050" USING LK-AUD-ACTION LK-AUD-FIELD-ID
004570         LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
004580         LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
004590         LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT
004600         LK-AUD-REPORT-LINES.
004610*
004620 AA010-EXIT.
004630     EXIT SECTION.
004640*
004650 AA020-READ-SCENARIO              SECTION.
004660**************************************
004670     READ SCENARIO-FILE
004680         AT END
004690             SET WS-EOF TO TRUE
004700         NOT AT END
004710             ADD 1 TO WS-SCEN-NO
004720     END-READ.
004730*
004740 AA020-EXIT.
004750     EXIT SECTION.
004760*
004770 AA100-PROCESS-SCENARIO           SECTION.
004780**************************************
004790     PERFORM AA110-RETRIEVE-RULES THRU AA110-EXIT.
004800     PERFORM AA120-MAP-AND-CALCULATE THRU AA120-EXIT.
004810     PERFORM AA130-AUDIT-FIELD-UPDATES THRU AA130-EXIT.
004820     PERFORM AA140-VALIDATE THRU AA140-EXIT.
004830     PERFORM AA150-CHECK-COMPLETENESS THRU AA150-EXIT.
004840     PERFORM AA160-SET-RUN-STATUS THRU AA160-EXIT.
004850     PERFORM AA170-GENERATE-OUTPUTS THRU AA170-EXIT.
004860     PERFORM AA020-READ-SCENARIO.
004870*
004880 AA100-EXIT.
004890     EXIT SECTION.
004900*
004910* STEP 1 - RETRIEVE RULES FOR THE SCENARIO'S TEMPLATE-ID.
004920*
004930 AA110-RETRIEVE-RULES.
004940     MOVE CO-TEMPLATE-ID TO CO-RUN-TEMPLATE-ID.
004950     CALL "CP010" USING CO-RUN-TEMPLATE-ID RU-TABLE RU-COUNT
004960         RL-TABLE RL-COUNT.
004970*
004980     MOVE SPACES TO RL-JOINED-LIST.
004990     IF RL-COUNT > ZERO
005000         PERFORM AA111-JOIN-RULE-ID THRU AA111-EXIT
005010             VARYING RL-IDX FROM 1 BY 1 UNTIL RL-IDX > RL-COUNT
005020         MOVE "RETRIEVE_RULES" TO LK-AUD-ACTION
005030         MOVE SPACES           TO LK-AUD-FIELD-ID
005040                                   LK-AUD-NEW-VALUE
005050                                   LK-AUD-REFERENCE
005060         MOVE "SYSTEM"         TO LK-AUD-USER-ID
005070         STRING "Retrieved " DELIMITED BY SIZE
005080             RL-COUNT DELIMITED BY SIZE
005090             " rule(s): " DELIMITED BY SIZE
005100             RL-JOINED-LIST DELIMITED BY SIZE
005110             INTO LK-AUD-NOTES
005120         MOVE "Y"              TO LK-AUD-PASSED-FLAG
005130         MOVE RL-TABLE          TO LK-AUD-RULE-LIST
005140         MOVE RL-COUNT          TO LK-AUD-RULE-COUNT
005150     ELSE
005160         MOVE "RETRIEVE_RULES" TO LK-AUD-ACTION
005170         MOVE SPACES           TO LK-AUD-FIELD-ID
005180                                   LK-AUD-NEW-VALUE
005190                                   LK-AUD-REFERENCE
005200         MOVE "SYSTEM"         TO LK-AUD-USER-ID
005210         MOVE "No rules found for this template - continuing"
005220                               TO LK-AUD-NOTES
005230         MOVE "Y"              TO LK-AUD-PASSED-FLAG
005240         MOVE ZERO             TO LK-AUD-RULE-COUNT
005250     END-IF.
005260     CALL "CP050" USING LK-AUD-ACTION LK-AUD-FIELD-ID
005270         LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
005280         LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
005290         LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT
005300         LK-AUD-REPORT-LINES.
005310*
005320 AA110-EXIT.
005330     EXIT.
005340*
005350 AA111-JOIN-RULE-ID.
005360     IF RL-IDX = 1
005370         STRING RL-ENTRY (RL-IDX) DELIMITED BY SPACE
005380             INTO RL-JOINED-LIST
005390     ELSE
005400         STRING RL-JOINED-LIST DELIMITED BY SPACE
005410             ", " DELIMITED BY SIZE
005420             RL-ENTRY (RL-IDX) DELIMITED BY SPACE
005430             INTO RL-JOINED-LIST
005440     END-IF.
005450 AA111-EXIT.
005460     EXIT.
005470*
005480* STEP 2 - MAP AND CALCULATE.
005490*
005500 AA120-MAP-AND-CALCULATE.
005510     CALL "CP020" USING CO-SCENARIO-RECORD MF-TABLE MF-COUNT
005520         MP-TABLE MP-COUNT.
005530     MOVE ZERO TO MP-ERROR-COUNT.
005540     PERFORM AA121-COUNT-MAP-ERROR THRU AA121-EXIT
005550         VARYING MP-IDX FROM 1 BY 1 UNTIL MP-IDX > MP-COUNT.
005560 AA120-EXIT.
005570     EXIT.
005580*
005590 AA121-COUNT-MAP-ERROR.
005600     IF MP-SEVERITY (MP-IDX) = "ERROR"
005610         ADD 1 TO MP-ERROR-COUNT.
005620 AA121-EXIT.
005630     EXIT.
005640*
005650* STEP 3 - AUDIT FIELD UPDATES - ONE PER FIELD/JUSTIFICATION.
005660*
005670 AA130-AUDIT-FIELD-UPDATES.
005680     PERFORM AA131-AUDIT-ONE-FIELD THRU AA131-EXIT
005690         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > MF-COUNT.
005700 AA130-EXIT.
005710     EXIT.
005720*
005730 AA131-AUDIT-ONE-FIELD.
005740     IF MF-PRESENT (MF-IDX) = "Y"
005750         PERFORM AA132-AUDIT-ONE-JUSTIFICATION THRU AA132-EXIT
005760             VARYING B FROM 1 BY 1 UNTIL B > 2.
005770 AA131-EXIT.
005780     EXIT.
005790*
005800 AA132-AUDIT-ONE-JUSTIFICATION.
005810     IF MF-JUSTIFICATION (MF-IDX, B) NOT = SPACES
005820         IF MF-DATE-VALUE (MF-IDX) NOT = SPACES
005830             MOVE MF-DATE-VALUE (MF-IDX) TO WS-NEW-VALUE-TEXT
005840         ELSE
005850             MOVE MF-FIELD-VALUE (MF-IDX) TO WS-AMT-EDIT
005860             MOVE WS-AMT-EDIT TO WS-NEW-VALUE-TEXT
005870         END-IF
005880         MOVE "UPDATE"            TO LK-AUD-ACTION
005890         MOVE MF-FIELD-ID (MF-IDX) TO LK-AUD-FIELD-ID
005900         MOVE WS-NEW-VALUE-TEXT   TO LK-AUD-NEW-VALUE
005910         MOVE MF-JUSTIFICATION (MF-IDX, B) TO LK-AUD-REFERENCE
005920         MOVE "LLM_PROCESSOR"     TO LK-AUD-USER-ID
005930         STRING "Mapped " DELIMITED BY SIZE
005940             MF-FIELD-ID (MF-IDX) DELIMITED BY SPACE
005950             " via " DELIMITED BY SIZE
005960             MF-JUSTIFICATION (MF-IDX, B) DELIMITED BY SPACE
005970             INTO LK-AUD-NOTES
005980         MOVE "Y"                 TO LK-AUD-PASSED-FLAG
005990         MOVE ZERO                TO LK-AUD-RULE-COUNT
006000         CALL "CP050" USING LK-AUD-ACTION LK-AUD-FIELD-ID
006010             LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
006020             LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
006030             LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT
006040             LK-AUD-REPORT-LINES
006050     END-IF.
006060 AA132-EXIT.
006070     EXIT.
006080*
006090* STEP 4 - VALIDATE AGAINST SCHEMA AND MASTER RULES.
006100*
006110 AA140-VALIDATE.
006120     CALL "CP030" USING CO-RUN-TEMPLATE-ID TF-TABLE TF-COUNT
006130         MR-TABLE MR-COUNT MF-TABLE MF-COUNT VE-TABLE VE-COUNT
006140         VE-ERROR-COUNT.
006150     PERFORM AA141-AUDIT-ONE-FINDING THRU AA141-EXIT
006160         VARYING VE-IDX FROM 1 BY 1 UNTIL VE-IDX > VE-COUNT.
006170 AA140-EXIT.
006180     EXIT.
006190*
006200 AA141-AUDIT-ONE-FINDING.
006210     MOVE "VALIDATE"           TO LK-AUD-ACTION.
006220     MOVE VE-FIELD-ID (VE-IDX) TO LK-AUD-FIELD-ID.
006230     MOVE SPACES               TO LK-AUD-NEW-VALUE
006240                                   LK-AUD-REFERENCE.
006250     MOVE "SYSTEM"             TO LK-AUD-USER-ID.
006260     MOVE VE-ERROR-MESSAGE (VE-IDX) TO LK-AUD-NOTES.
006270     IF VE-SEVERITY (VE-IDX) = "ERROR"
006280         MOVE "N" TO LK-AUD-PASSED-FLAG
006290     ELSE
006300         MOVE "Y" TO LK-AUD-PASSED-FLAG
006310     END-IF.
006320     MOVE ZERO TO LK-AUD-RULE-COUNT.
006330     CALL "CP050" USING LK-AUD-ACTION LK-AUD-FIELD-ID
006340         LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
006350         LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
006360         LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT
006370         LK-AUD-REPORT-LINES.
006380 AA141-EXIT.
006390     EXIT.
006400*
006410* STEP 5 - MISSING / INCONSISTENT DATA DETECTOR.
006420*
006430 AA150-CHECK-COMPLETENESS.
006440     CALL "CP040" USING CO-RUN-TEMPLATE-ID TF-TABLE TF-COUNT
006450         MR-TABLE MR-COUNT MF-TABLE MF-COUNT DT-TABLE DT-COUNT.
006460 AA150-EXIT.
006470     EXIT.
006480*
006490* STEP 6 - SET RUN STATUS.
006500*
006510 AA160-SET-RUN-STATUS.
006520     IF MP-ERROR-COUNT = ZERO AND VE-ERROR-COUNT = ZERO
006530         MOVE "success"                TO CO-RUN-STATUS
006540     ELSE
006550         MOVE "completed_with_errors"   TO CO-RUN-STATUS
006560     END-IF.
006570 AA160-EXIT.
006580     EXIT.
006590*
006600* STEP 7 - GENERATE OUTPUTS FOR THIS SCENARIO.
006610*
006620 AA170-GENERATE-OUTPUTS.
006630     CALL "CP060" USING CO-SCENARIO-RECORD CO-RUN-TEMPLATE-ID
006640         TF-TABLE TF-COUNT MR-TABLE MR-COUNT MF-TABLE MF-COUNT
006650         WS-RUN-DATE LK-RPT-REPORT-TEXT LK-RPT-REPORT-LINES
006660         LK-RPT-CSV-TEXT LK-RPT-CSV-LINES.
006670     PERFORM AA171-WRITE-REPORT-LINES THRU AA171-EXIT.
006680*
006690     MOVE "GENERATE_REPORT"   TO LK-AUD-ACTION.
006700     MOVE SPACES              TO LK-AUD-FIELD-ID LK-AUD-NEW-VALUE
006710                                  LK-AUD-REFERENCE.
006720     MOVE "SYSTEM"            TO LK-AUD-USER-ID.
006730     MOVE "Text report and CSV extract written" TO LK-AUD-NOTES.
006740     MOVE "Y"                 TO LK-AUD-PASSED-FLAG.
006750     MOVE ZERO                TO LK-AUD-RULE-COUNT.
006760     CALL "CP050" USING LK-AUD-ACTION LK-AUD-FIELD-ID
006770         LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
006780         LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
006790         LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT
006800         LK-AUD-REPORT-LINES.
006810 AA170-EXIT.
006820     EXIT.
006830*
006840* CP060 BUILDS ITS REPORT/CSV TEXT INTO LK-RPT-nnn BUFFERS ONLY
006850* - CP000 OWNS REPORT-FILE AND CSV-FILE AND DOES ALL THE
006860* ACTUAL WRITING, SAME DISCIPLINE AS THE AUDIT TRAIL.
006870*
006880 AA171-WRITE-REPORT-LINES.
006890     PERFORM AA172-WRITE-ONE-REPT THRU AA172-EXIT
006900         VARYING A FROM 1 BY 1 UNTIL A > LK-RPT-REPORT-LINES.
006910     PERFORM AA173-WRITE-ONE-CSV THRU AA173-EXIT
006920         VARYING B FROM 1 BY 1 UNTIL B > LK-RPT-CSV-LINES.
006930 AA171-EXIT.
006940     EXIT.
006950*
006960 AA172-WRITE-ONE-REPT.
006970     MOVE LK-RPT-REPORT-LINE (A) TO REPORT-LINE.
006980     WRITE REPORT-LINE.
006990 AA172-EXIT.
007000     EXIT.
007010*
007020 AA173-WRITE-ONE-CSV.
007030     MOVE LK-RPT-CSV-LINE (B) TO CSV-LINE.
007040     WRITE CSV-LINE.
007050 AA173-EXIT.
007060     EXIT.
007070*
007080* END OF JOB - RENDER AND WRITE THE AUDIT REPORT.
007090*
007100 AA900-END-OF-JOB                SECTION.
007110**************************************
007120     MOVE "ENDJOB"        TO LK-AUD-ACTION.
007130     MOVE SPACES          TO LK-AUD-FIELD-ID LK-AUD-NEW-VALUE
007140                              LK-AUD-REFERENCE.
007150     MOVE "SYSTEM"        TO LK-AUD-USER-ID.
007160     MOVE SPACES          TO LK-AUD-NOTES.
007170     MOVE "Y"             TO LK-AUD-PASSED-FLAG.
007180     MOVE ZERO            TO LK-AUD-RULE-COUNT.
007190     CALL "CP050" USING LK-AUD-ACTION LK-AUD-FIELD-ID
007200         LK-AUD-NEW-VALUE LK-AUD-REFERENCE LK-AUD-USER-ID
007210         LK-AUD-NOTES LK-AUD-PASSED-FLAG LK-AUD-RULE-LIST
007220         LK-AUD-RULE-COUNT LK-AUD-REPORT-TEXT
007230         LK-AUD-REPORT-LINES.
007240*
007250     PERFORM AA910-WRITE-AUDIT-LINE THRU AA910-EXIT
007260         VARYING A FROM 1 BY 1
007270         UNTIL A > LK-AUD-REPORT-LINES.
007280*
007290     CLOSE SCENARIO-FILE REPORT-FILE CSV-FILE AUDIT-FILE.
007300 AA900-EXIT.
007310     EXIT SECTION.
007320*
007330 AA910-WRITE-AUDIT-LINE.
007340     MOVE LK-AUD-REPORT-LINE (A) TO AUDIT-LINE.
007350     WRITE AUDIT-LINE.
007360 AA910-EXIT.
007370     EXIT.
007380*
