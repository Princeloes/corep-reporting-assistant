000010*******************************************
000020*                                          *
000030*  Record Definition For The Audit Trail   *
000040*     Append-only - maintained by CP050     *
000050*     across the whole batch run.           *
000060*******************************************
000070*  2000 entries is generous for the expected scenario volumes;
000080*  see CP050 FF010 for the overflow guard.
000090*
000100* 04/01/26 vbc - Created for COREP reporting batch.
000110* 17/01/26 vbc - AU-LOG raised 500 -> 2000 entries, param runs
000120*                were clipping the detail section early.
000130*
000140 01  AU-ENTRY.
000150     03  AU-SEQ-NO              PIC 9(05).
000160     03  AU-ACTION              PIC X(15).
000170*                                     PROCESS_START/RETRIEVE_RULES/
000180*                                     UPDATE/VALIDATE/GENERATE_REPORT.
000190     03  AU-FIELD-ID            PIC X(06).
000200     03  AU-NEW-VALUE           PIC X(18).
000210     03  AU-REG-REFERENCE       PIC X(15).
000220     03  AU-USER-ID             PIC X(13).
000230*                                     "SYSTEM" or "LLM_PROCESSOR".
000240     03  AU-NOTES               PIC X(60).
000250*
000260 01  AU-LOG.
000270     03  AU-LOG-ENTRY   OCCURS 2000 TIMES
000280                        INDEXED BY AU-IDX.
000290         05  AU-LOG-SEQ-NO      PIC 9(05).
000300         05  AU-LOG-ACTION      PIC X(15).
000310         05  AU-LOG-FIELD-ID    PIC X(06).
000320         05  AU-LOG-NEW-VALUE   PIC X(18).
000330         05  AU-LOG-REFERENCE   PIC X(15).
000340         05  AU-LOG-USER-ID     PIC X(13).
000350         05  AU-LOG-NOTES       PIC X(60).
000360 01  AU-LOG-COUNT               BINARY-LONG UNSIGNED.
000370 01  AU-NEXT-SEQ                PIC 9(05).
000380*
000390* Validation pass/fail counters, accumulated across the batch.
000400*
000410 01  AU-VALID-COUNTERS.
000420     03  AU-VALID-TOTAL         BINARY-LONG UNSIGNED.
000430     03  AU-VALID-PASSED        BINARY-LONG UNSIGNED.
000440     03  AU-VALID-FAILED        BINARY-LONG UNSIGNED.
000450*
000460* Entry-type counters for the audit report summary.
000470*
000480 01  AU-ACTION-COUNTERS.
000490     03  AU-UPDATE-COUNT        BINARY-LONG UNSIGNED.
000500     03  AU-VALIDATE-COUNT      BINARY-LONG UNSIGNED.
000510*
