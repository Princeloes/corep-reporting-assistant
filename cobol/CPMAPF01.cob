000010*******************************************
000020*                                          *
000030*  Record Definition For Mapped Output     *
000040*   Field Set                              *
000050*     Built fresh per scenario by CP020    *
000060*******************************************
000070*
000080* 04/01/26 vbc - Created for COREP reporting batch.
000090* 09/01/26 vbc - Occurs raised 4 -> 6 to cover full OF set.
000100*
000110 01  MF-TABLE.
000120     03  MF-ENTRY   OCCURS 6 TIMES
000130                    INDEXED BY MF-IDX.
000140         05  MF-FIELD-ID        PIC X(06).
000150         05  MF-PRESENT         PIC X(01).
000160*                                     "Y"/"N" - value mapped at all.
000170         05  MF-FIELD-VALUE     PIC S9(13)V99.
000180         05  MF-DATE-VALUE      PIC X(10).
000190         05  MF-CONFIDENCE-PCT  PIC 9(03)V99.
000200         05  MF-JUSTIFICATION   PIC X(15)  OCCURS 2 TIMES.
000210 01  MF-COUNT                   BINARY-CHAR UNSIGNED.
000220*
