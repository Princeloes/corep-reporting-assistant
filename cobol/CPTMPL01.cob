000010*******************************************
000020*                                          *
000030*  Working Storage For COREP Template      *
000040*   Field Definitions & Master Rules       *
000050*                                          *
000060*     Static reference data - compiled     *
000070*     in, not read from a file.            *
000080*******************************************
000090*  10 field defs (6 OF + 4 CR), 2 master rules (OF only).
000100*
000110* 04/01/26 vbc - Created for COREP reporting batch.
000120* 22/01/26 vbc - Added TF-TEMPLATE-ID so one table serves
000130*                both OF and CR without two copybooks.
000140* 02/02/26 vbc - Master rule table split out below field table.
000150*
000160 01  TF-TABLE.
000170     03  TF-ENTRY   OCCURS 10 TIMES
000180                    INDEXED BY TF-IDX.
000190         05  TF-TEMPLATE-ID     PIC X(02).
000200*                                     "OF" or "CR".
000210         05  TF-FIELD-ID        PIC X(06).
000220         05  TF-FIELD-NAME      PIC X(40).
000230         05  TF-DATA-TYPE       PIC X(01).
000240*                                     "D" decimal, "A" date.
000250         05  TF-REQUIRED-FLAG   PIC X(01).
000260         05  TF-HAS-MIN-VALUE   PIC X(01).
000270         05  TF-MIN-VALUE       PIC S9(13)V99.
000280         05  TF-REG-REFERENCE   PIC X(20).
000290         05  TF-INSTRUCTIONS    PIC X(40).
000300*                                     Blank for every field so far.
000310 01  TF-COUNT                   BINARY-CHAR UNSIGNED VALUE 10.
000320*
000330* Master rule table - OF template only, per MR_001/MR_002.
000340* CR template carries none (see CP030 DD040).
000350*
000360 01  MR-TABLE.
000370     03  MR-ENTRY   OCCURS 2 TIMES
000380                    INDEXED BY MR-IDX.
000390         05  MR-RULE-ID         PIC X(06).
000400         05  MR-TEMPLATE-ID     PIC X(02).
000410         05  MR-DESCRIPTION     PIC X(50).
000420         05  MR-FORMULA-TEXT    PIC X(30).
000430         05  MR-TARGET-FIELD    PIC X(06).
000440         05  MR-OPERAND-1       PIC X(06).
000450         05  MR-OPERAND-2       PIC X(06).
000460 01  MR-COUNT                   BINARY-CHAR UNSIGNED VALUE 2.
000470*
