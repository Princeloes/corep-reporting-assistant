000010****************************************************************
000020*                                                               *
000030*         COREP Regulatory Reporting - Rulebook Retrieval       *
000040*                                                               *
000050****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100     PROGRAM-ID.         CP010.
000110     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000120     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000130     DATE-WRITTEN.       02/05/87.
000140     DATE-COMPILED.
000150     SECURITY.           COPYRIGHT (C) 1987-2026 & LATER,
000160                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000170                          THE GNU GENERAL PUBLIC LICENSE.  SEE
000180                          THE FILE COPYING FOR DETAILS.
000190*
000200*    REMARKS.            RULEBOOK RETRIEVAL.  GIVEN A TEMPLATE
000210*                        ID OF "OF" OR "CR" RUNS A FIXED SET OF
000220*                        KEYWORD SEARCHES AGAINST THE STATIC
000230*                        PRA/CRR RULEBOOK TABLE (RU-TABLE, BUILT
000240*                        BY CP000) AND RETURNS THE LIST OF
000250*                        MATCHING RULE-IDS - DUPLICATES ALLOWED,
000260*                        ONE ENTRY PER SEARCH THAT MATCHED.
000270*
000280*    CALLED MODULES.     NONE.
000290*
000300* CHANGES:
000310* 02/05/87 VBC -        WRITTEN AS CAR010 - LOOKED UP THE 1987  CHGL0047
000320*                       BOE CAPITAL RETURN NOTES BY PARAGRAPH   CHGL0048
000330*                       NUMBER ONLY, NO KEYWORD SEARCH.         CHGL0049
000340* 23/11/95 RJT -        RENAMED FROM CAR010 TO CP010.           CHGL0050
000350* 17/04/03 MJH -        ADDED KEYWORD SEARCH OVER CRR ARTICLE   CHGL0051
000360*                       REFERENCES REPLACING THE PARAGRAPH      CHGL0052
000370*                       NUMBER LOOKUP.                          CHGL0053
000380* 09/10/09 SLK -        ADDED THE CR PATH - SINGLE "CAPITAL     CHGL0054
000390*                       REQUIREMENT" SEARCH, OFTEN EMPTY.       CHGL0055
000400* 04/01/26 VBC -        RECAST FOR COREP - SEARCH TERMS NOW     CHGL0056
000410*                       "OWN FUNDS"/"CET1"/"TIER 1"/"TIER 2"    CHGL0057
000420*                       FOR OF, "CAPITAL REQUIREMENT" FOR CR.   CHGL0058
000430*
000440*************************************************************************
000450* Copyright Notice.
000460* ****************
000470*
000480* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000490*
000500* These files and programs are part of the Applewood Computers Accounting
000510* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000520*
000530* This program is now free software; you can redistribute it and/or modify it
000540* under the terms listed here and of the GNU General Public License as
000550* published by the Free Software Foundation; version 3 and later as revised
000560* for PERSONAL USAGE ONLY and that includes for use within a business but
000570* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000580*
000590*************************************************************************
000600*
000610 ENVIRONMENT             DIVISION.
000620*================================
000630*
000640 CONFIGURATION           SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*
000680 DATA                    DIVISION.
000690*================================
000700*
000710 WORKING-STORAGE SECTION.
000720*-----------------------
000730 77  PROG-NAME                PIC X(17) VALUE "CP010 (1.0.00)".
000740*
000750 01  WS-SEARCH-TERMS.
000760     03  WS-TERM   PIC X(20)  OCCURS 4 TIMES.
000770 01  WS-TERM-LENGTHS.
000780     03  WS-TERM-LEN  BINARY-CHAR UNSIGNED  OCCURS 4 TIMES.
000790 01  WS-TERM-COUNT             BINARY-CHAR UNSIGNED.
000800 01  BB-KEYWORD                PIC X(20).
000810 01  BB-KW-LEN                 BINARY-CHAR UNSIGNED.
000820 01  BB-HIT-COUNT              BINARY-LONG UNSIGNED.
000830 01  BB-FOUND-SWITCH           PIC X      VALUE "N".
000840     88  BB-FOUND                        VALUE "Y".
000850*
000860 01  WS-TERM-IDX               BINARY-CHAR UNSIGNED.
000870 01  WS-KW-IDX                 BINARY-CHAR UNSIGNED.
000880*
000890* Alternate views of a rule-id when this module needs to split
000900* a family prefix off the rule-id for trace messages - not
000910* exercised on the success path, kept for the error paragraph.
000920*
000930 01  WS-RULE-ID-WORK           PIC X(15)  VALUE SPACES.
000940 01  WS-RULE-ID-FAMILY REDEFINES WS-RULE-ID-WORK.
000950     03  WS-RIF-PREFIX         PIC X(08).
000960     03  WS-RIF-SUFFIX         PIC X(07).
000970 01  WS-RULE-ID-NUM REDEFINES WS-RULE-ID-WORK.
000980     03  FILLER                PIC X(15).
000990 01  WS-RULE-ID-BYTES REDEFINES WS-RULE-ID-WORK.
001000     03  WS-RIB-CHAR           PIC X      OCCURS 15 TIMES.
001010*
001020 LINKAGE SECTION.
001030*----------------
001040 01  LK-TEMPLATE-ID            PIC X(02).
001050*
001060 COPY "CPRULE01.cob".
001070*
001080 01  LK-RULE-LIST.
001090     03  LK-RULE-ENTRY  PIC X(15)  OCCURS 6 TIMES.
001100 01  LK-RULE-COUNT             BINARY-CHAR UNSIGNED.
001110*
001120 PROCEDURE DIVISION USING LK-TEMPLATE-ID RU-TABLE RU-COUNT
001130     LK-RULE-LIST LK-RULE-COUNT.
001140*======================================================
001150*
001160 BB000-MAIN                  SECTION.
001170***************************************
001180     MOVE ZERO   TO LK-RULE-COUNT.
001190     MOVE SPACES TO LK-RULE-LIST.
001200*
001210     EVALUATE LK-TEMPLATE-ID
001220         WHEN "OF"
001230             MOVE 4             TO WS-TERM-COUNT
001240             MOVE "OWN FUNDS"   TO WS-TERM (1)
001250             MOVE 9             TO WS-TERM-LEN (1)
001260             MOVE "CET1"        TO WS-TERM (2)
001270             MOVE 4             TO WS-TERM-LEN (2)
001280             MOVE "TIER 1"      TO WS-TERM (3)
001290             MOVE 6             TO WS-TERM-LEN (3)
001300             MOVE "TIER 2"      TO WS-TERM (4)
001310             MOVE 6             TO WS-TERM-LEN (4)
001320         WHEN "CR"
001330             MOVE 1                     TO WS-TERM-COUNT
001340             MOVE "CAPITAL REQUIREMENT"  TO WS-TERM (1)
001350             MOVE 20                    TO WS-TERM-LEN (1)
001360         WHEN OTHER
001370             MOVE ZERO TO WS-TERM-COUNT
001380     END-EVALUATE.
001390*
001400     IF WS-TERM-COUNT > ZERO
001410         PERFORM BB010-RUN-ONE-SEARCH THRU BB010-EXIT
001420             VARYING WS-TERM-IDX FROM 1 BY 1
001430             UNTIL WS-TERM-IDX > WS-TERM-COUNT.
001440     GOBACK.
001450*
001460 BB000-EXIT.
001470     EXIT SECTION.
001480*
001490* ONE KEYWORD SEARCH - SCAN ALL RULES, APPEND EVERY MATCH.
001500*
001510 BB010-RUN-ONE-SEARCH.
001520     MOVE WS-TERM (WS-TERM-IDX)     TO BB-KEYWORD.
001530     MOVE WS-TERM-LEN (WS-TERM-IDX) TO BB-KW-LEN.
001540     PERFORM BB020-SCAN-ONE-RULE THRU BB020-EXIT
001550         VARYING RU-IDX FROM 1 BY 1 UNTIL RU-IDX > RU-COUNT.
001560 BB010-EXIT.
001570     EXIT.
001580*
001590 BB020-SCAN-ONE-RULE.
001600     SET BB-FOUND TO FALSE.
001610     PERFORM BB030-CHECK-TITLE THRU BB030-EXIT.
001620     IF NOT BB-FOUND
001630         PERFORM BB040-CHECK-KEYWORDS THRU BB040-EXIT
001640             VARYING WS-KW-IDX FROM 1 BY 1 UNTIL WS-KW-IDX > 4
001650             OR BB-FOUND.
001660     IF BB-FOUND AND LK-RULE-COUNT < 6
001670         ADD 1 TO LK-RULE-COUNT
001680         MOVE RU-RULE-ID (RU-IDX) TO
001690              LK-RULE-ENTRY (LK-RULE-COUNT).
001700 BB020-EXIT.
001710     EXIT.
001720*
001730 BB030-CHECK-TITLE.
001740     MOVE ZERO TO BB-HIT-COUNT.
001750     INSPECT RU-TITLE (RU-IDX) TALLYING BB-HIT-COUNT
001760         FOR ALL BB-KEYWORD (1:BB-KW-LEN).
001770     IF BB-HIT-COUNT > ZERO
001780         SET BB-FOUND TO TRUE.
001790 BB030-EXIT.
001800     EXIT.
001810*
001820 BB040-CHECK-KEYWORDS.
001830     MOVE ZERO TO BB-HIT-COUNT.
001840     INSPECT RU-KEYWORD (RU-IDX, WS-KW-IDX) TALLYING BB-HIT-COUNT
001850         FOR ALL BB-KEYWORD (1:BB-KW-LEN).
001860     IF BB-HIT-COUNT > ZERO
001870         SET BB-FOUND TO TRUE.
001880 BB040-EXIT.
001890     EXIT.
001900*
