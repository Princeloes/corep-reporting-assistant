000010*******************************************
000020*                                          *
000030*  Record Definition For COREP Scenario    *
000040*           Input File                     *
000050*     One record per reporting run         *
000060*******************************************
000070*  File size 100 bytes.
000080*
000090* 04/01/26 vbc - Created for COREP reporting batch.
000100* 19/01/26 vbc - Widened Amount fields to S9(13)V99 per PRA note.
000110*
000120 01  CO-SCENARIO-RECORD.
000130     03  CO-BANK-NAME          PIC X(30).
000140*                                    Reporting institution name.
000150     03  CO-REPORTING-PERIOD   PIC X(08).
000160*                                    E.g. "Q4 2024 ".
000170     03  CO-REPORTING-DATE     PIC X(10).
000180*                                    ISO date CCYY-MM-DD, period end.
000190     03  CO-TEMPLATE-ID        PIC X(02).
000200*                                    "OF" own funds, "CR" cap reqs.
000210     03  CO-AMOUNT-1           PIC S9(13)V99.
000220*                                    OF = CET1, CR = credit risk req.
000230     03  CO-AMOUNT-2           PIC S9(13)V99.
000240*                                    OF = AT1,  CR = market risk req.
000250     03  CO-AMOUNT-3           PIC S9(13)V99.
000260*                                    OF = Tier 2, CR = op risk req.
000270     03  FILLER                PIC X(05).
000280*
