000010****************************************************************
000020*                                                               *
000030*       COREP Regulatory Reporting - Report / CSV Generator     *
000040*                                                               *
000050****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100     PROGRAM-ID.         CP060.
000110     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000120     INSTALLATION.       APPLEWOOD COMPUTERS - REGULATORY UNIT.
000130     DATE-WRITTEN.       12/01/92.
000140     DATE-COMPILED.
000150     SECURITY.           COPYRIGHT (C) 1992-2026 & LATER,
000160                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000170                          THE GNU GENERAL PUBLIC LICENSE.  SEE
000180                          THE FILE COPYING FOR DETAILS.
000190*
000200*    REMARKS.            REPORT / CSV GENERATOR.  BUILDS THE
000210*                        PER-SCENARIO TEXT REPORT EXTRACT (ONE
000220*                        BLOCK PER TEMPLATE FIELD PLUS A MASTER
000230*                        RULES SECTION) AND THE PER-SCENARIO
000240*                        CSV EXTRACT (ONE HEADER ROW PLUS ONE
000250*                        ROW PER TEMPLATE FIELD) INTO THE TWO
000260*                        LK-RPT-nnn LINE-OCCURS BUFFERS.  CP000
000270*                        OWNS REPORT-FILE AND CSV-FILE AND
000280*                        WRITES THE BUFFERS OUT ITSELF.
000290*
000300*    CALLED MODULES.     NONE.
000310*
000320* CHANGES:
000330* 12/01/92 VBC -        WRITTEN AS CAR060 - PRINTED THE CAPITAL CHGL0096
000340*                       ADEQUACY RETURN ON THE LINE PRINTER IN  CHGL0097
000350*                       THE STATUTORY RETURN LAYOUT.            CHGL0098
000360* 11/05/96 RJT -        RENAMED FROM CAR060 TO CP060 AND RECAST CHGL0099
000370*                       TO WRITE A DISK EXTRACT, NOT A PRINTER  CHGL0100
000380*                       SPOOL FILE, AS THE LINE PRINTER WAS     CHGL0101
000390*                       DECOMMISSIONED THIS YEAR.               CHGL0102
000400* 03/02/99 MJH -        ADDED THE COMMA EXTRACT FILE FOR THE    CHGL0103
000410*                       NEW SPREADSHEET RECONCILIATION - Y2K    CHGL0104
000420*                       DATE FORMAT WIDENED TO 4-DIGIT YEAR.    CHGL0105
000430* 04/01/26 VBC -        RECAST FOR COREP - ONE FIELD BLOCK PER  CHGL0106
000440*                       TF-TABLE ROW, ONE CSV ROW TO MATCH, PLUSCHGL0107
000450*                       THE MASTER RULES VALIDATION SECTION.    CHGL0108
000460* 09/02/26 VBC -        MODULE NO LONGER OPENS OR WRITES THE    CHGL0109
000470*                       OUTPUT FILES ITSELF - BUILDS INTO THE   CHGL0110
000480*                       LK-RPT-nnn BUFFERS, CP000 DOES THE I/O. CHGL0111
000490* 10/08/26 VBC -        GG070 NOW RE-DERIVES THE CSV TYPE       CHGL0124
000500*                       TEXT ITSELF INSTEAD OF TRUSTING         CHGL0125
000510*                       WHATEVER GG040 LEFT SET FOR THE         CHGL0126
000520*                       LAST FIELD IT PRINTED - FIXES THE       CHGL0127
000530*                       WRONG DATA TYPE ON CSV ROWS.            CHGL0128
000540*
000550*************************************************************************
000560* Copyright Notice.
000570* ****************
000580*
000590* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000600*
000610* These files and programs are part of the Applewood Computers Accounting
000620* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000630*
000640* This program is now free software; you can redistribute it and/or modify it
000650* under the terms listed here and of the GNU General Public License as
000660* published by the Free Software Foundation; version 3 and later as revised
000670* for PERSONAL USAGE ONLY and that includes for use within a business but
000680* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000690*
000700*************************************************************************
000710*
000720 ENVIRONMENT             DIVISION.
000730*================================
000740*
000750 CONFIGURATION           SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*
000790 DATA                    DIVISION.
000800*================================
000810*
000820 WORKING-STORAGE SECTION.
000830*-----------------------
000840 77  PROG-NAME                PIC X(17) VALUE "CP060 (1.0.00)".
000850*
000860 01  WS-SUBSCRIPTS.
000870     03  F                     BINARY-CHAR UNSIGNED.
000880     03  G                     BINARY-CHAR UNSIGNED.
000890*
000900 01  WS-FOUND-SWITCH           PIC X      VALUE "N".
000910     88  WS-FOUND                         VALUE "Y".
000920 01  WS-FOUND-IDX              BINARY-CHAR UNSIGNED.
000930*
000940 01  WS-MASTER-RULE-SWITCH     PIC X      VALUE "N".
000950     88  WS-HAS-MASTER-RULES              VALUE "Y".
000960*
000970 01  WS-WORK-LINE              PIC X(132) VALUE SPACES.
000980 01  WS-CSV-LINE               PIC X(100) VALUE SPACES.
000990*
001000 01  WS-TYPE-TEXT               PIC X(07).
001010 01  WS-REQUIRED-TEXT           PIC X(03).
001020 01  WS-VALUE-TEXT              PIC X(18)  VALUE SPACES.
001030 01  WS-RULE-LIST-TEXT          PIC X(35)  VALUE SPACES.
001040*
001050 01  WS-VALUE-AMOUNT            PIC S9(13)V99.
001060 01  WS-VALUE-EDIT REDEFINES WS-VALUE-AMOUNT.
001070     03  FILLER                PIC X(15).
001080 01  WS-AMOUNT-DISPLAY          PIC -9(13).99.
001090*
001100 01  WS-CONF-ROUNDED            PIC 999V9.
001110 01  WS-CONF-DISPLAY            PIC ZZ9.9.
001120*
001130* Date-stamp work area, carried per shop habit in every module
001140* of the suite even where, as here, it is not exercised.
001150*
001160 01  WS-RUN-DATE               PIC X(10)  VALUE SPACES.
001170 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
001180     03  WS-RD-YEAR            PIC 9(4).
001190     03  FILLER                PIC X.
001200     03  WS-RD-MONTH           PIC 99.
001210     03  FILLER                PIC X.
001220     03  WS-RD-DAYS            PIC 99.
001230 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
001240     03  FILLER                PIC X(10).
001250*
001260 LINKAGE SECTION.
001270*----------------
001280 COPY "CPSCEN01.cob".
001290*
001300 01  LK-TEMPLATE-ID            PIC X(02).
001310*
001320 COPY "CPTMPL01.cob".
001330*
001340 COPY "CPMAPF01.cob".
001350*
001360 01  LK-RUN-DATE               PIC X(10).
001370*
001380 COPY "CPLINK01.cob".
001390*
001400 PROCEDURE DIVISION USING CO-SCENARIO-RECORD LK-TEMPLATE-ID
001410     TF-TABLE TF-COUNT MR-TABLE MR-COUNT MF-TABLE MF-COUNT
001420     LK-RUN-DATE LK-RPT-REPORT-TEXT LK-RPT-REPORT-LINES
001430     LK-RPT-CSV-TEXT LK-RPT-CSV-LINES.
001440*======================================================
001450*
001460 GG000-MAIN                  SECTION.
001470***************************************
001480     MOVE ZERO   TO LK-RPT-REPORT-LINES LK-RPT-CSV-LINES.
001490     MOVE SPACES TO LK-RPT-REPORT-TEXT LK-RPT-CSV-TEXT.
001500*
001510     PERFORM GG010-BUILD-HEADER THRU GG010-EXIT.
001520*
001530     PERFORM GG020-BUILD-FIELD-BLOCK THRU GG020-EXIT
001540         VARYING TF-IDX FROM 1 BY 1 UNTIL TF-IDX > TF-COUNT.
001550*
001560     PERFORM GG050-BUILD-MASTER-RULES THRU GG050-EXIT.
001570*
001580     MOVE "END OF REPORT" TO WS-WORK-LINE.
001590     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
001600*
001610     MOVE "Field ID,Field Name,Data Type,Required,Value"
001620         TO WS-CSV-LINE.
001630     PERFORM GG910-STORE-CSV-LINE THRU GG910-EXIT.
001640*
001650     PERFORM GG070-BUILD-CSV-ROW THRU GG070-EXIT
001660         VARYING TF-IDX FROM 1 BY 1 UNTIL TF-IDX > TF-COUNT.
001670     GOBACK.
001680*
001690 GG000-EXIT.
001700     EXIT SECTION.
001710*
001720* HEADER BLOCK - TEMPLATE NAME, BANNER, VERSION, GENERATED STAMP.
001730*
001740 GG010-BUILD-HEADER.
001750     EVALUATE LK-TEMPLATE-ID
001760         WHEN "OF"
001770             MOVE "OF - COREP REGULATORY REPORT" TO WS-WORK-LINE
001780         WHEN "CR"
001790             MOVE "CR - COREP REGULATORY REPORT" TO WS-WORK-LINE
001800         WHEN OTHER
001810             MOVE "COREP REGULATORY REPORT"      TO WS-WORK-LINE
001820     END-EVALUATE.
001830     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
001840*
001850     STRING "Template Id: " DELIMITED BY SIZE
001860         LK-TEMPLATE-ID DELIMITED BY SIZE
001870         "     Version: 1.0" DELIMITED BY SIZE
001880         INTO WS-WORK-LINE.
001890     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
001900*
001910     EVALUATE LK-TEMPLATE-ID
001920         WHEN "OF"
001930             MOVE "Own Funds Template - CET1, AT1, Tier 2 and total own funds."
001940                 TO WS-WORK-LINE
001950         WHEN "CR"
001960             MOVE "Capital Requirements Template - credit, market and operational risk."
001970                 TO WS-WORK-LINE
001980         WHEN OTHER
001990             MOVE SPACES TO WS-WORK-LINE
002000     END-EVALUATE.
002010     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002020*
002030     STRING "Generated: " DELIMITED BY SIZE
002040         LK-RUN-DATE DELIMITED BY SIZE
002050         INTO WS-WORK-LINE.
002060     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002070*
002080     MOVE "===================================================="
002090         TO WS-WORK-LINE.
002100     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002110 GG010-EXIT.
002120     EXIT.
002130*
002140* ONE FIELD BLOCK - ONLY FOR ROWS OF THE CURRENT TEMPLATE.
002150*
002160 GG020-BUILD-FIELD-BLOCK.
002170     IF TF-TEMPLATE-ID (TF-IDX) = LK-TEMPLATE-ID
002180         PERFORM GG030-FIND-MAPPED-FIELD THRU GG030-EXIT
002190         PERFORM GG040-EMIT-FIELD-LINES THRU GG040-EXIT
002200     END-IF.
002210 GG020-EXIT.
002220     EXIT.
002230*
002240 GG030-FIND-MAPPED-FIELD.
002250     SET WS-FOUND TO FALSE.
002260     MOVE ZERO TO WS-FOUND-IDX.
002270     PERFORM GG031-CHECK-ONE-MF THRU GG031-EXIT
002280         VARYING MF-IDX FROM 1 BY 1
002290         UNTIL MF-IDX > MF-COUNT OR WS-FOUND.
002300 GG030-EXIT.
002310     EXIT.
002320*
002330 GG031-CHECK-ONE-MF.
002340     IF MF-FIELD-ID (MF-IDX) = TF-FIELD-ID (TF-IDX)
002350         SET WS-FOUND TO TRUE
002360         MOVE MF-IDX TO WS-FOUND-IDX
002370     END-IF.
002380 GG031-EXIT.
002390     EXIT.
002400*
002410 GG040-EMIT-FIELD-LINES.
002420     STRING "Field:       " DELIMITED BY SIZE
002430         TF-FIELD-ID (TF-IDX) DELIMITED BY SIZE
002440         INTO WS-WORK-LINE.
002450     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002460*
002470     STRING "Name:        " DELIMITED BY SIZE
002480         TF-FIELD-NAME (TF-IDX) DELIMITED BY SIZE
002490         INTO WS-WORK-LINE.
002500     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002510*
002520     IF TF-DATA-TYPE (TF-IDX) = "A"
002530         MOVE "Date   " TO WS-TYPE-TEXT
002540     ELSE
002550         MOVE "Decimal" TO WS-TYPE-TEXT
002560     END-IF.
002570     STRING "Type:        " DELIMITED BY SIZE
002580         WS-TYPE-TEXT DELIMITED BY SIZE
002590         INTO WS-WORK-LINE.
002600     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002610*
002620     IF TF-REQUIRED-FLAG (TF-IDX) = "Y"
002630         MOVE "Yes" TO WS-REQUIRED-TEXT
002640     ELSE
002650         MOVE "No " TO WS-REQUIRED-TEXT
002660     END-IF.
002670     STRING "Required:    " DELIMITED BY SIZE
002680         WS-REQUIRED-TEXT DELIMITED BY SIZE
002690         INTO WS-WORK-LINE.
002700     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002710*
002720     PERFORM GG041-BUILD-VALUE-TEXT THRU GG041-EXIT.
002730     STRING "Value:       " DELIMITED BY SIZE
002740         WS-VALUE-TEXT DELIMITED BY SIZE
002750         INTO WS-WORK-LINE.
002760     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002770*
002780     IF WS-FOUND
002790         COMPUTE WS-CONF-ROUNDED ROUNDED =
002800             MF-CONFIDENCE-PCT (WS-FOUND-IDX)
002810         MOVE WS-CONF-ROUNDED TO WS-CONF-DISPLAY
002820         STRING "Confidence:  " DELIMITED BY SIZE
002830             WS-CONF-DISPLAY DELIMITED BY SIZE
002840             "%" DELIMITED BY SIZE
002850             INTO WS-WORK-LINE
002860     ELSE
002870         MOVE "Confidence:  N/A" TO WS-WORK-LINE
002880     END-IF.
002890     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002900*
002910     STRING "Instructions: " DELIMITED BY SIZE
002920         TF-INSTRUCTIONS (TF-IDX) DELIMITED BY SIZE
002930         INTO WS-WORK-LINE.
002940     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
002950*
002960     STRING "Reference:   " DELIMITED BY SIZE
002970         TF-REG-REFERENCE (TF-IDX) DELIMITED BY SIZE
002980         INTO WS-WORK-LINE.
002990     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
003000*
003010     PERFORM GG042-BUILD-RULE-LIST THRU GG042-EXIT.
003020     STRING "Rules:       " DELIMITED BY SIZE
003030         WS-RULE-LIST-TEXT DELIMITED BY SIZE
003040         INTO WS-WORK-LINE.
003050     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
003060*
003070     MOVE "--------------------------------------------------"
003080         TO WS-WORK-LINE.
003090     PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT.
003100 GG040-EXIT.
003110     EXIT.
003120*
003130* VALUE TEXT - EDITED AMOUNT OR RAW DATE TEXT, "N/A" IF ABSENT.
003140*
003150 GG041-BUILD-VALUE-TEXT.
003160     MOVE SPACES TO WS-VALUE-TEXT.
003170     IF WS-FOUND AND MF-PRESENT (WS-FOUND-IDX) = "Y"
003180         IF TF-DATA-TYPE (TF-IDX) = "A"
003190             MOVE MF-DATE-VALUE (WS-FOUND-IDX) TO WS-VALUE-TEXT
003200         ELSE
003210             MOVE MF-FIELD-VALUE (WS-FOUND-IDX) TO WS-VALUE-AMOUNT
003220             MOVE WS-VALUE-AMOUNT TO WS-AMOUNT-DISPLAY
003230             MOVE WS-AMOUNT-DISPLAY TO WS-VALUE-TEXT
003240         END-IF
003250     ELSE
003260         MOVE "N/A" TO WS-VALUE-TEXT
003270     END-IF.
003280 GG041-EXIT.
003290     EXIT.
003300*
003310* RULES TEXT - COMMA-JOINED JUSTIFICATION RULE IDS, IF ANY.
003320*
003330 GG042-BUILD-RULE-LIST.
003340     MOVE SPACES TO WS-RULE-LIST-TEXT.
003350     IF WS-FOUND
003360         IF MF-JUSTIFICATION (WS-FOUND-IDX, 1) NOT = SPACES
003370             MOVE MF-JUSTIFICATION (WS-FOUND-IDX, 1)
003380                 TO WS-RULE-LIST-TEXT
003390             IF MF-JUSTIFICATION (WS-FOUND-IDX, 2) NOT = SPACES
003400                 STRING WS-RULE-LIST-TEXT DELIMITED BY SPACE
003410                     ", " DELIMITED BY SIZE
003420                     MF-JUSTIFICATION (WS-FOUND-IDX, 2)
003430                         DELIMITED BY SPACE
003440                     INTO WS-RULE-LIST-TEXT
003450             END-IF
003460         END-IF
003470     END-IF.
003480 GG042-EXIT.
003490     EXIT.
003500*
003510* MASTER RULES VALIDATION SECTION - OMITTED ENTIRELY WHEN THE
003520* TEMPLATE CARRIES NO MASTER RULES (THE CR TEMPLATE).
003530*
003540 GG050-BUILD-MASTER-RULES.
003550     SET WS-HAS-MASTER-RULES TO FALSE.
003560     PERFORM GG051-CHECK-ONE-MR THRU GG051-EXIT
003570         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > MR-COUNT.
003580     IF WS-HAS-MASTER-RULES
003590         MOVE "MASTER RULES VALIDATION" TO WS-WORK-LINE
003600         PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT
003610         PERFORM GG052-EMIT-ONE-MR THRU GG052-EXIT
003620             VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > MR-COUNT
003630     END-IF.
003640 GG050-EXIT.
003650     EXIT.
003660*
003670 GG051-CHECK-ONE-MR.
003680     IF MR-TEMPLATE-ID (MR-IDX) = LK-TEMPLATE-ID
003690         SET WS-HAS-MASTER-RULES TO TRUE.
003700 GG051-EXIT.
003710     EXIT.
003720*
003730 GG052-EMIT-ONE-MR.
003740     IF MR-TEMPLATE-ID (MR-IDX) = LK-TEMPLATE-ID
003750         STRING "Rule:        " DELIMITED BY SIZE
003760             MR-RULE-ID (MR-IDX) DELIMITED BY SPACE
003770             " - " DELIMITED BY SIZE
003780             MR-DESCRIPTION (MR-IDX) DELIMITED BY SIZE
003790             INTO WS-WORK-LINE
003800         PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT
003810         STRING "Formula:     " DELIMITED BY SIZE
003820             MR-FORMULA-TEXT (MR-IDX) DELIMITED BY SIZE
003830             INTO WS-WORK-LINE
003840         PERFORM GG900-STORE-REPT-LINE THRU GG900-EXIT
003850     END-IF.
003860 GG052-EXIT.
003870     EXIT.
003880*
003890* ONE CSV ROW - ONLY FOR ROWS OF THE CURRENT TEMPLATE.
003900*
003910 GG070-BUILD-CSV-ROW.
003920     IF TF-TEMPLATE-ID (TF-IDX) = LK-TEMPLATE-ID
003930         PERFORM GG030-FIND-MAPPED-FIELD THRU GG030-EXIT
003940*   RECOMPUTE THE TYPE TEXT HERE - DO NOT RELY ON WHATEVER
003950*   GG040 LEFT BEHIND FOR THE LAST FIELD IT PRINTED.
003960*
003970   IF TF-DATA-TYPE (TF-IDX) = "A"
003980       MOVE "Date   " TO WS-TYPE-TEXT
003990   ELSE
004000       MOVE "Decimal" TO WS-TYPE-TEXT
004010   END-IF
004020         PERFORM GG041-BUILD-VALUE-TEXT THRU GG041-EXIT
004030         IF TF-REQUIRED-FLAG (TF-IDX) = "Y"
004040             MOVE "Yes" TO WS-REQUIRED-TEXT
004050         ELSE
004060             MOVE "No " TO WS-REQUIRED-TEXT
004070         END-IF
004080         IF WS-FOUND AND MF-PRESENT (WS-FOUND-IDX) = "Y"
004090             STRING TF-FIELD-ID (TF-IDX) DELIMITED BY SPACE
004100                 "," DELIMITED BY SIZE
004110                 '"' DELIMITED BY SIZE
004120                 TF-FIELD-NAME (TF-IDX) DELIMITED BY SPACE
004130                 '"' DELIMITED BY SIZE
004140                 "," DELIMITED BY SIZE
004150                 WS-TYPE-TEXT DELIMITED BY SIZE
004160                 "," DELIMITED BY SIZE
004170                 WS-REQUIRED-TEXT DELIMITED BY SIZE
004180                 "," DELIMITED BY SIZE
004190                 WS-VALUE-TEXT DELIMITED BY SPACE
004200                 INTO WS-CSV-LINE
004210         ELSE
004220             STRING TF-FIELD-ID (TF-IDX) DELIMITED BY SPACE
004230                 "," DELIMITED BY SIZE
004240                 '"' DELIMITED BY SIZE
004250                 TF-FIELD-NAME (TF-IDX) DELIMITED BY SPACE
004260                 '"' DELIMITED BY SIZE
004270                 "," DELIMITED BY SIZE
004280                 WS-TYPE-TEXT DELIMITED BY SIZE
004290                 "," DELIMITED BY SIZE
004300                 WS-REQUIRED-TEXT DELIMITED BY SIZE
004310                 "," DELIMITED BY SIZE
004320                 INTO WS-CSV-LINE
004330         END-IF
004340         PERFORM GG910-STORE-CSV-LINE THRU GG910-EXIT
004350     END-IF.
004360 GG070-EXIT.
004370     EXIT.
004380*
004390* STORE ONE LINE INTO THE REPORT/CSV BUFFER - CAPPED AT THE
004400* BUFFER SIZE.
004410*
004420 GG900-STORE-REPT-LINE.
004430     IF LK-RPT-REPORT-LINES < 90
004440         ADD 1 TO LK-RPT-REPORT-LINES
004450         MOVE WS-WORK-LINE TO
004460              LK-RPT-REPORT-LINE (LK-RPT-REPORT-LINES)
004470     END-IF.
004480 GG900-EXIT.
004490     EXIT.
004500*
004510 GG910-STORE-CSV-LINE.
004520     IF LK-RPT-CSV-LINES < 11
004530         ADD 1 TO LK-RPT-CSV-LINES
004540         MOVE WS-CSV-LINE TO
004550              LK-RPT-CSV-LINE (LK-RPT-CSV-LINES)
004560     END-IF.
004570 GG910-EXIT.
004580     EXIT.
004590*
